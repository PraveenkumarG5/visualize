000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.      WSRSTAT.
000300AUTHOR.          R K MULCAHY.
000400INSTALLATION.    SYSTEMS GROUP - WORKFORCE PLANNING.
000500DATE-WRITTEN.    03/14/88.
000600DATE-COMPILED.
000700SECURITY.        NONE.
000800*****************************************************************
000900*                                                               *
001000*   REMARKS.  WORKFORCE REQUIREMENT/RELEASE STATISTICS BATCH.  *
001100*             LOADS THE OPEN-REQUIREMENT AND EMPLOYEE-RELEASE  *
001200*             EXTRACTS INTO WORKING STORAGE, BUILDS THE FIVE   *
001300*             HEADCOUNT DISTRIBUTIONS AND THE OCT/NOV/DEC/Q3   *
001400*             REVENUE TOTALS, AND PRINTS THE WORKFORCE         *
001500*             STATISTICS REPORT.                               *
001600*                                                               *
001700*             THIS PROGRAM DOES NOT UPDATE ANY MASTER FILE - IT *
001800*             IS A READ-ONLY REPORTING PASS AGAINST THE NIGHTLY *
001900*             EXTRACTS.  IF THE COUNTS ON STATRPT DISAGREE WITH *
002000*             THE SOURCE SYSTEM, RERUN THE EXTRACT JOB FIRST -  *
002100*             DO NOT ATTEMPT TO PATCH THIS PROGRAM'S OUTPUT.    *
002200*                                                               *
002300*   INPUT.    OPENREQ  - OPEN STAFFING REQUIREMENT EXTRACT      *
002400*             RELEASE  - EMPLOYEE RELEASE EXTRACT                *
002500*   OUTPUT.   STATRPT  - WORKFORCE STATISTICS REPORT (132 COL)  *
002600*                                                                *
002700*****************************************************************
002800*   CHANGE ACTIVITY -                                           *
002900*    DATE     BY   TAG      DESCRIPTION                         *
003000*    -------- ---- -------- ----------------------------------- *
003100*    03/14/88 RKM  WSR0001  ORIGINAL PROGRAM.                    *
003200*    09/02/89 RKM  WSR0002  ADDED PERSON-TYPE DISTRIBUTION AT    *
003300*                           REQUEST OF WORKFORCE PLANNING.       *
003400*    05/17/91 DJP  WSR0003  CORRECTED N/A BUCKETING FOR BLANK    *
003500*                           GRADE CODES ON MANUAL REQUISITIONS.  *
003600*    11/30/94 TCS  WSR0004  Q3 REVENUE TOTAL ADDED - COMBINES    *
003700*                           OCT/NOV/DEC PROJECTIONS.             *
003800*    08/22/98 WLH  WSR0005  YEAR 2000 REMEDIATION - RUN DATE     *
003900*                           NOW CENTURY-INDEPENDENT (SEE PARM    *
004000*                           WS-RUN-DATE-FIELDS).  NO DATA FILE   *
004100*                           IMPACT - ALL DATES ON THE EXTRACTS   *
004200*                           ARE ALREADY 4-DIGIT OR TEXTUAL.      *
004300*    02/09/99 WLH  WSR0005  Y2K SIGN-OFF - REGRESSION RUN CLEAN. *
004400*    04/12/01 DJP  WSR0006  QUARTER (QTR) DISTRIBUTION ADDED.    *
004500*    10/03/03 MFB  WSR0007  FILE-STATUS CHECKS TIGHTENED AFTER   *
004600*                           OPENREQ ABEND ON MISSING DD CARD.    *
004700*    06/19/06 MFB  WSR0008  STATUS DISTRIBUTION ADDED.           *
004800*    06/03/24 RKM  WSR0009  REQ-PERSON-TYPE WIDENED TO X(12) TO  *
004900*                           MATCH THE NEW COPYBOOK (CONTRACTOR). *
005000*    11/19/24 DJP  WSR0014  QTR FIELD NOW SOURCED FROM WSREQRC   *
005100*                           COPYBOOK - REMOVED LOCAL REDEFINE.   *
005200*    01/22/25 RKM  WSR0017  RAISED REQUIREMENT TABLE LIMIT TO    *
005300*                           1000 ENTRIES PER STAFFING VOLUMES.   *
005400*    04/02/25 MFB  WSR0018  RESEQUENCED SOURCE AND MOVED EVERY   *
005500*                           READ/BUILD LOOP OUT OF LINE TO ITS   *
005600*                           OWN PERFORM...THRU...EXIT PARAGRAPH  *
005700*                           PER THE SYSTEMS GROUP CODING         *
005800*                           STANDARD - AUDIT FINDING SR-2541.    *
005900*                           OCT/NOV/DEC/Q3 REVENUE ACCUMULATORS  *
006000*                           WIDENED TO 11 INTEGER DIGITS SO A    *
006100*                           FULL 1000-REQUISITION LOAD CANNOT    *
006200*                           OVERFLOW THE MONTHLY TOTAL.           *
006300*    04/09/25 MFB  WSR0020  DOCUMENTATION AUDIT (SR-2588) - THIS *
006400*                           SHOP EXPECTS ONE-FOR-ONE COMMENTARY  *
006500*                           ON THE WHY BEHIND EVERY GROUP AND    *
006600*                           PARAGRAPH, NOT JUST THE WHAT.  ALSO  *
006700*                           PULLED THE STANDALONE DISTRIBUTION-  *
006800*                           SECTION SCALARS AND THE Q3/LOOP-SUB  *
006900*                           WORK FIELDS OUT TO 77-LEVEL ENTRIES  *
007000*                           TO MATCH THE REST OF THE DIVISION'S  *
007100*                           LEGACY DATA-DIVISION HABIT - THESE   *
007200*                           FIELDS NEVER BELONGED TO A GROUP AND *
007300*                           GAIN NOTHING FROM AN 01 LEVEL-NUMBER. *
007400*****************************************************************
007500ENVIRONMENT DIVISION.
007600*    THE CONFIGURATION SECTION BELOW HAS NOT CHANGED SINCE THE
007700*    PROGRAM WAS FIRST WRITTEN - THIS SHOP HAS RUN EVERYTHING ON
007800*    THE SAME 370-ARCHITECTURE IMAGE SINCE BEFORE WSRSTAT EXISTED.
007900CONFIGURATION SECTION.
008000SOURCE-COMPUTER.   IBM-370.
008100OBJECT-COMPUTER.   IBM-370.
008200*    C01 DRIVES THE PRINTER'S TOP-OF-FORM SKIP FOR THE REPORT
008300*    HEADING - CARRIED OVER FROM THE CARRIAGE-CONTROL TAPE ERA
008400*    AND NEVER REMOVED BECAUSE THE PRINTER STILL HONORS IT.
008500SPECIAL-NAMES.
008600    C01 IS TOP-OF-FORM.
008700INPUT-OUTPUT SECTION.
008800*    ALL THREE FILES ARE LINE SEQUENTIAL - NONE OF THEM ARE
008900*    UPDATED IN PLACE, SO THERE IS NO NEED FOR AN INDEXED OR
009000*    RELATIVE ORGANIZATION HERE.
009100FILE-CONTROL.
009200*    OPENREQ IS ASSIGNED BY LOGICAL NAME, NOT BY PATH - THE JCL
009300*    (OR ITS WORKSTATION EQUIVALENT) SUPPLIES THE ACTUAL DATA SET
009400*    NAME AT RUN TIME, SO THIS PROGRAM NEVER NEEDS TO CHANGE WHEN
009500*    THE EXTRACT'S PHYSICAL LOCATION MOVES.
009600    SELECT OPEN-REQ-FILE ASSIGN TO OPENREQ
009700        ORGANIZATION IS LINE SEQUENTIAL
009800        FILE STATUS IS WS-FS-OPENREQ.
009900*    SAME REASONING AS OPENREQ ABOVE - LOGICAL NAME RELEASE.
010000    SELECT RELEASE-FILE ASSIGN TO RELEASE
010100        ORGANIZATION IS LINE SEQUENTIAL
010200        FILE STATUS IS WS-FS-RELEASE.
010300*    STATRPT IS THE ONLY FILE THIS PROGRAM OPENS FOR OUTPUT.
010400    SELECT STAT-REPORT-FILE ASSIGN TO STATRPT
010500        ORGANIZATION IS LINE SEQUENTIAL
010600        FILE STATUS IS WS-FS-STATRPT.
010700DATA DIVISION.
010800FILE SECTION.
010900*----------------------------------------------------------------
011000*    OPEN STAFFING REQUIREMENT EXTRACT - ONE ROW PER REQUISITION
011100*    THE RECORD LAYOUT ITSELF LIVES IN THE WSREQRC COPYBOOK SO
011200*    BOTH WSRSTAT AND WSRAGGR SEE THE SAME FIELD NAMES AND
011300*    PICTURE CLAUSES - BEFORE WSR0014 EACH PROGRAM KEPT ITS OWN
011400*    COPY OF THIS LAYOUT AND THEY DRIFTED APART.
011500*----------------------------------------------------------------
011600FD  OPEN-REQ-FILE
011700    LABEL RECORDS ARE STANDARD.
011800    COPY WSREQRC.
011900*----------------------------------------------------------------
012000*    EMPLOYEE RELEASE EXTRACT - ONE ROW PER RELEASE EVENT.  SAME
012100*    SHARED-COPYBOOK REASONING AS OPEN-REQ-FILE ABOVE.
012200*----------------------------------------------------------------
012300FD  RELEASE-FILE
012400    LABEL RECORDS ARE STANDARD.
012500    COPY WSRELRC.
012600*----------------------------------------------------------------
012700*    WORKFORCE STATISTICS REPORT - 132 COLUMN PRINT LINE.  132
012800*    BYTES MATCHES THE WIDE-CARRIAGE PRINTER THIS REPORT HAS
012900*    ALWAYS RUN ON IN THE OVERNIGHT BATCH WINDOW.
013000*----------------------------------------------------------------
013100FD  STAT-REPORT-FILE
013200    LABEL RECORDS ARE STANDARD.
013300 01  STAT-REPORT-LINE           PIC X(132).
013400WORKING-STORAGE SECTION.
013500*----------------------------------------------------------------
013600*    FILE STATUS AND LOAD-CONTROL SWITCHES
013700*    ONE TWO-BYTE STATUS PER FILE, CHECKED IMMEDIATELY AFTER THE
013800*    OPEN SO A MISSING OR UNREADABLE EXTRACT IS CAUGHT BEFORE ANY
013900*    READ IS ATTEMPTED AGAINST IT.
014000*----------------------------------------------------------------
014100 01  WS-FILE-STATUS-AREAS.
014200    05  WS-FS-OPENREQ           PIC XX VALUE '00'.
014300    05  WS-FS-RELEASE           PIC XX VALUE '00'.
014400    05  WS-FS-STATRPT           PIC XX VALUE '00'.
014500*    END-OF-FILE SWITCHES FOR THE TWO SEQUENTIAL READ LOOPS BELOW
014600*    IN THE PROCEDURE DIVISION - ONE SWITCH PER FILE SINCE THE
014700*    TWO FILES ARE LOADED INDEPENDENTLY AND CAN REACH EOF AT
014800*    DIFFERENT POINTS.
014900 01  WS-EOF-SWITCHES.
015000    05  WS-OPEN-EOF-SW           PIC X VALUE 'N'.
015100        88  OPEN-REQ-EOF                VALUE 'Y'.
015200    05  WS-REL-EOF-SW            PIC X VALUE 'N'.
015300        88  RELEASE-EOF                 VALUE 'Y'.
015400*    WSR0007 - ONE LOAD-STATUS FLAG PER SOURCE FILE, SET ONLY
015500*    WHEN THE FILE OPENED CLEAN AND WAS READ TO EOF WITHOUT
015600*    ABENDING.  THE VALIDATION PARAGRAPH BELOW REPORTS BOTH
015700*    FLAGS SO OPERATIONS CAN TELL AT A GLANCE WHICH EXTRACT (IF
015800*    EITHER) FAILED TO LOAD ON A GIVEN RUN.
015900 01  WS-LOAD-FLAGS.
016000    05  WS-OPEN-LOAD-STATUS      PIC X VALUE 'N'.
016100        88  OPEN-FILE-LOADED            VALUE 'Y'.
016200    05  WS-REL-LOAD-STATUS       PIC X VALUE 'N'.
016300        88  REL-FILE-LOADED             VALUE 'Y'.
016400*    WSR0005 - COMBINED VIEW OF THE TWO LOAD FLAGS SO THE OVERALL
016500*    RUN STATUS CAN BE TESTED WITH A SINGLE TWO-CHARACTER COMPARE
016600*    RATHER THAN TWO SEPARATE IF STATEMENTS.
016700 01  WS-LOAD-FLAGS-COMBINED REDEFINES WS-LOAD-FLAGS.
016800    05  WS-LOAD-FLAGS-PAIR       PIC XX.
016900        88  BOTH-FILES-LOADED           VALUE 'YY'.
017000*    FREE-FORM TEXT ECHOED BACK ON THE WSRSTAT- DISPLAY LINES SO
017100*    THE OPERATOR CONSOLE LOG READS IN PLAIN ENGLISH RATHER THAN
017200*    A BARE FILE-STATUS CODE.
017300 01  WS-LOAD-MESSAGES.
017400    05  WS-OPEN-LOAD-MSG         PIC X(25) VALUE SPACES.
017500    05  WS-REL-LOAD-MSG          PIC X(25) VALUE SPACES.
017600*----------------------------------------------------------------
017700*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS
017800*    ALL BINARY (COMP) SINCE THESE ARE PURE LOOP-CONTROL AND
017900*    RECORD-COUNT FIELDS, NEVER PRINTED OR COMPARED TO A ZONED
018000*    EXTRACT FIELD - COMP IS BOTH FASTER AND SMALLER HERE.
018100*----------------------------------------------------------------
018200 01  WS-COUNTERS.
018300*    RUNNING TOTAL OF OPEN-REQUIREMENT ROWS LOADED - ALSO DRIVES
018400*    THE OCCURS DEPENDING ON CLAUSE FOR WS-REQ-TABLE BELOW.
018500    05  WS-OPEN-REC-COUNT        PIC S9(7) COMP VALUE ZERO.
018600*    RUNNING TOTAL OF RELEASE ROWS LOADED - DRIVES THE OCCURS
018700*    DEPENDING ON CLAUSE FOR WS-REL-TABLE BELOW.
018800    05  WS-REL-REC-COUNT         PIC S9(7) COMP VALUE ZERO.
018900*    SUBSCRIPT USED TO WALK WS-REQ-TABLE DURING DISTRIBUTION-
019000*    BUILDING AND REVENUE ACCUMULATION.
019100    05  WS-REQ-TAB-SUB           PIC S9(4) COMP VALUE ZERO.
019200*    HOW MANY DISTINCT VALUES ARE CURRENTLY IN WS-DIST-WORK FOR
019300*    THE DISTRIBUTION SECTION IN PROGRESS.
019400    05  WS-DIST-BUCKET-COUNT     PIC S9(4) COMP VALUE ZERO.
019500*    SUBSCRIPT USED WHEN WRITING THE DETAIL LINES OF A
019600*    DISTRIBUTION SECTION.
019700    05  WS-DIST-TAB-SUB          PIC S9(4) COMP VALUE ZERO.
019800*----------------------------------------------------------------
019900*    WSR0020 - THESE SIX FIELDS ARE ALL SINGLE, FREE-STANDING
020000*    SCALARS THAT NEVER BELONGED UNDER A GROUP ITEM - THEY ARE
020100*    NOT PART OF A RECORD LAYOUT AND HAVE NO SUBORDINATE FIELDS
020200*    OF THEIR OWN (ASIDE FROM THEIR OWN 88-LEVEL CONDITION-NAMES,
020300*    WHICH ARE PERFECTLY LEGAL UNDER A 77).  THE DOCUMENTATION
020400*    AUDIT ASKED THAT THESE BE DECLARED AT THE 77 LEVEL, WHICH IS
020500*    THE CORRECT LEVEL NUMBER FOR AN ELEMENTARY WORKING-STORAGE
020600*    ITEM THAT STANDS ALONE, MATCHING THE REST OF THIS SHOP'S
020700*    OLDER PROGRAMS.
020800*----------------------------------------------------------------
020900*    SEARCH-HIT SWITCH FOR THE DISTRIBUTION-BUCKET LOOKUP DOWN IN
021000*    433-ADD-TO-DIST-BUCKET-RTN.
021100 77  WS-DIST-FOUND-SW             PIC X VALUE 'N'.
021200    88  DIST-VALUE-FOUND               VALUE 'Y'.
021300*    WHICH OF THE FIVE REQUIREMENT COLUMNS THE CURRENT CALL TO
021400*    430-PRINT-DISTRIBUTION-RTN IS BUILDING A FREQUENCY TABLE
021500*    FOR - SET BY 400-PRINT-STATISTICS-RTN BEFORE EACH CALL.
021600 77  WS-DIST-COLUMN-SELECT         PIC 9 VALUE ZERO.
021700    88  DIST-COL-LOCATION               VALUE 1.
021800    88  DIST-COL-GRADE                  VALUE 2.
021900    88  DIST-COL-PERSON-TYPE            VALUE 3.
022000    88  DIST-COL-STATUS                 VALUE 4.
022100    88  DIST-COL-QTR                    VALUE 5.
022200*    PRINTED HEADING TEXT FOR THE DISTRIBUTION SECTION IN
022300*    PROGRESS - 'LOCATION', 'GRADE', 'PERSON TYPE', 'STATUS' OR
022400*    'QUARTER'.
022500 77  WS-DIST-SECTION-NAME          PIC X(20) VALUE SPACES.
022600*    THE COLUMN VALUE PULLED FROM THE CURRENT REQUIREMENT ROW BY
022700*    432-EXTRACT-DIST-COLUMN-RTN, BEFORE IT IS SEARCHED FOR IN
022800*    THE BUCKET TABLE.
022900 77  WS-DIST-CUR-VALUE             PIC X(20) VALUE SPACES.
023000*----------------------------------------------------------------
023100*    OPEN REQUIREMENT AND EMPLOYEE RELEASE WORK TABLES - WSR0017
023200*    RAISED BOTH LIMITS TO 1000 ROWS AFTER WORKFORCE PLANNING'S
023300*    STAFFING VOLUMES MEMO SHOWED A SINGLE LOCATION CAN NOW FILE
023400*    WELL OVER THE OLD 500-ROW CEILING IN ONE QUARTER.
023500*----------------------------------------------------------------
023600 01  WS-REQ-TABLE.
023700    05  WS-REQ-ENTRY OCCURS 1 TO 1000 TIMES
023800                      DEPENDING ON WS-OPEN-REC-COUNT
023900                      INDEXED BY WS-REQ-TAB-IDX.
024000*        REQUISITION NUMBER - THE KEY FIELD ON THE EXTRACT.
024100        10  WS-REQ-ID              PIC X(08).
024200*        LOCATION IS THE FIRST OF THE FIVE DISTRIBUTION COLUMNS.
024300        10  WS-REQ-LOCATION        PIC X(15).
024400*        GRADE - WSR0003 CORRECTED BLANK-GRADE BUCKETING.
024500        10  WS-REQ-GRADE           PIC X(05).
024600*        PERSON TYPE - WIDENED TO X(12) BY WSR0009 FOR
024700*        'CONTRACTOR'.
024800        10  WS-REQ-PERSON-TYPE     PIC X(12).
024900*        STATUS - ADDED AS A DISTRIBUTION COLUMN BY WSR0008.
025000        10  WS-REQ-STATUS          PIC X(10).
025100*        QUARTER - ADDED AS A DISTRIBUTION COLUMN BY WSR0006.
025200        10  WS-REQ-QTR             PIC X(06).
025300*        MONTHLY REVENUE FIGURES - SUMMED BY 450-ACCUM-REVENUE-RTN.
025400        10  WS-REQ-OCT-REV         PIC S9(07)V99.
025500        10  WS-REQ-NOV-REV         PIC S9(07)V99.
025600        10  WS-REQ-DEC-REV         PIC S9(07)V99.
025700*    THE RELEASE TABLE IS ONLY EVER SUMMED FOR ITS RECORD COUNT
025800*    ON THIS REPORT - NO DISTRIBUTION OR REVENUE FIGURE IS BUILT
025900*    FROM IT - BUT IT IS STILL LOADED IN FULL SO A FUTURE REPORT
026000*    REQUEST AGAINST RELEASE DATA DOES NOT REQUIRE A SECOND LOAD
026100*    PARAGRAPH.
026200 01  WS-REL-TABLE.
026300    05  WS-REL-ENTRY OCCURS 1 TO 1000 TIMES
026400                      DEPENDING ON WS-REL-REC-COUNT
026500                      INDEXED BY WS-REL-TAB-IDX.
026600*        EMPLOYEE ID - THE KEY FIELD ON THE RELEASE EXTRACT.
026700        10  WS-REL-EMP-ID          PIC X(08).
026800        10  WS-REL-EMP-NAME        PIC X(25).
026900        10  WS-REL-LOCATION        PIC X(15).
027000        10  WS-REL-GRADE           PIC X(05).
027100*        DATE OF RELEASE - CARRIED AS TEXT SINCE THE REPORT NEVER
027200*        DOES DATE ARITHMETIC AGAINST IT.
027300        10  WS-REL-DATE            PIC X(10).
027400*----------------------------------------------------------------
027500*    DISTRIBUTION WORK TABLE - REBUILT ONCE PER REPORT SECTION.
027600*    ONE ENTRY PER DISTINCT VALUE SEEN IN THE SELECTED COLUMN,
027700*    UP TO 100 DISTINCT VALUES - FAR MORE THAN ANY OF THE FIVE
027800*    COLUMNS (LOCATION, GRADE, PERSON TYPE, STATUS, QUARTER) HAS
027900*    EVER PRODUCED IN PRACTICE.
028000*----------------------------------------------------------------
028100 01  WS-DIST-WORK.
028200    05  WS-DIST-ENTRY OCCURS 1 TO 100 TIMES
028300                       DEPENDING ON WS-DIST-BUCKET-COUNT
028400                       INDEXED BY WS-DIST-TAB-IDX2.
028500        10  WS-DIST-VALUE          PIC X(20).
028600        10  WS-DIST-COUNT          PIC S9(7) COMP.
028700*----------------------------------------------------------------
028800*    OCT/NOV/DEC/Q3 REVENUE ACCUMULATORS - MONEY KEPT AS ZONED
028900*    DECIMAL, NEVER PACKED, PER THE SYSTEMS GROUP DATA STANDARDS.
029000*    WSR0018 - WIDENED TO 11 INTEGER DIGITS - A FULL 1000-ROW
029100*    LOAD AT THE STAFFING VOLUMES CEILING WAS ONE DIGIT AWAY
029200*    FROM OVERRUNNING THE OLD S9(9) MONTHLY TOTAL.
029300*----------------------------------------------------------------
029400 01  WS-REQ-MONTHLY-REV.
029500    05  WS-OCT-REV-TOTAL          PIC S9(11)V99 VALUE ZERO.
029600    05  WS-NOV-REV-TOTAL          PIC S9(11)V99 VALUE ZERO.
029700    05  WS-DEC-REV-TOTAL          PIC S9(11)V99 VALUE ZERO.
029800*    WSR0004 - TABLE VIEW OF THE THREE MONTHLY TOTALS SO THE Q3
029900*    ROLLUP CAN BE COMPUTED WITH A SUBSCRIPTED LOOP INSTEAD OF
030000*    THREE SEPARATE HARD-CODED ADD STATEMENTS.
030100 01  WS-REQ-MONTHLY-REV-TBL REDEFINES WS-REQ-MONTHLY-REV.
030200    05  WS-REV-TOTAL-ENTRY OCCURS 3 TIMES PIC S9(11)V99.
030300*    THE Q3 GRAND TOTAL AND ITS LOOP SUBSCRIPT ARE BOTH SINGLE
030400*    SCALARS WITH NO SUBORDINATE FIELDS - WSR0020 MOVED THEM TO
030500*    77-LEVEL FOR THE SAME REASON AS THE DISTRIBUTION SCALARS
030600*    ABOVE.
030700 77  WS-Q3-REV-TOTAL               PIC S9(11)V99 VALUE ZERO.
030800 77  WS-REV-LOOP-SUB               PIC S9(4) COMP VALUE ZERO.
030900*----------------------------------------------------------------
031000*    RUN DATE - CENTURY-INDEPENDENT SINCE THE 1998 Y2K PASS.
031100*    WS-RUN-DATE-YMD IS THE REDEFINED SIX-DIGIT VIEW USED FOR THE
031200*    ACCEPT ... FROM DATE BELOW; THE EDIT GROUP FURTHER DOWN
031300*    BUILDS THE SLASH-PUNCTUATED FORM PRINTED ON THE REPORT.
031400*----------------------------------------------------------------
031500 01  WS-RUN-DATE-FIELDS.
031600    05  WS-RUN-YY                 PIC 99.
031700    05  WS-RUN-MM                 PIC 99.
031800    05  WS-RUN-DD                 PIC 99.
031900 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-FIELDS
032000                                  PIC 9(6).
032100*    EDITED RUN-DATE GROUP - THIS IS THE FORM ACTUALLY MOVED TO
032200*    THE REPORT TITLE LINE'S RPT-RUN-DATE FIELD.
032300 01  WS-RUN-DATE-EDIT.
032400    05  WS-RUN-DATE-MM-E          PIC 99.
032500    05  FILLER                    PIC X VALUE '/'.
032600    05  WS-RUN-DATE-DD-E          PIC 99.
032700    05  FILLER                    PIC X VALUE '/'.
032800    05  WS-RUN-DATE-YY-E          PIC 99.
032900*----------------------------------------------------------------
033000*    REPORT LINE LAYOUTS - MODELLED ON THE STUDENT CREDITS
033100*    REPORT'S HEADING-1/HEADING-2/DETAIL-LINE/GRAND-TOTAL-LINE
033200*    GROUP STYLE.  EACH GROUP CARRIES A TRAILING FILLER PAD OUT
033300*    TO THE FULL 132-BYTE STAT-REPORT-LINE WIDTH SO A WRITE ...
033400*    FROM NEVER LEAVES GARBAGE PAST THE FILLED COLUMNS.
033500*----------------------------------------------------------------
033600*    TITLE LINE - WRITTEN ONCE, AT THE VERY TOP OF THE REPORT.
033700 01  WS-RPT-TITLE-LINE.
033800    05  FILLER                    PIC X(40) VALUE SPACES.
033900    05  FILLER                    PIC X(28) VALUE
034000            'WORKFORCE STATISTICS REPORT'.
034100    05  FILLER                    PIC X(46) VALUE SPACES.
034200    05  FILLER                    PIC X(10) VALUE 'RUN DATE: '.
034300    05  RPT-RUN-DATE              PIC X(08).
034400*    SUMMARY LINE - ONE FOR THE OPEN-REQUIREMENT COUNT, ONE FOR
034500*    THE RELEASE COUNT, BOTH WRITTEN FROM 420-WRITE-SUMMARY-BLOCK.
034600 01  WS-RPT-SUMMARY-LINE.
034700    05  FILLER                    PIC X(05) VALUE SPACES.
034800    05  RPT-SUMMARY-LABEL         PIC X(27).
034900    05  RPT-SUMMARY-VALUE         PIC ZZZ,ZZ9.
035000    05  FILLER                    PIC X(93) VALUE SPACES.
035100*    ONE HEADING LINE PER DISTRIBUTION SECTION (LOCATION, GRADE,
035200*    PERSON TYPE, STATUS, QUARTER).
035300 01  WS-RPT-DIST-HEADING-LINE.
035400    05  FILLER                    PIC X(05) VALUE SPACES.
035500    05  RPT-DIST-HEADING          PIC X(20).
035600    05  FILLER                    PIC X(107) VALUE SPACES.
035700*    ONE DETAIL LINE PER DISTINCT VALUE WITHIN A DISTRIBUTION
035800*    SECTION, PLUS A FINAL 'TOTAL' LINE CARRYING THE FULL
035900*    OPEN-REQUIREMENT COUNT.
036000 01  WS-RPT-DIST-DETAIL-LINE.
036100    05  FILLER                    PIC X(05) VALUE SPACES.
036200    05  RPT-DIST-VALUE            PIC X(20).
036300    05  FILLER                    PIC X(05) VALUE SPACES.
036400    05  RPT-DIST-COUNT            PIC ZZZ,ZZ9.
036500    05  FILLER                    PIC X(95) VALUE SPACES.
036600*    ONE LINE PER MONTH IN THE REVENUE BLOCK (OCTOBER, NOVEMBER,
036700*    DECEMBER).  RPT-REV-AMOUNT'S PICTURE IS FIXED BY THE REPORT
036800*    SPECIFICATION AND IS NOT WIDENED EVEN THOUGH THE UNDERLYING
036900*    ACCUMULATOR WAS - SEE WSR0018 ABOVE.
037000 01  WS-RPT-REV-LINE.
037100    05  FILLER                    PIC X(05) VALUE SPACES.
037200    05  RPT-REV-LABEL             PIC X(18).
037300    05  RPT-REV-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.
037400    05  FILLER                    PIC X(94) VALUE SPACES.
037500*    Q3 GRAND-TOTAL LINE - ONE EXTRA DIGIT OF EDITING OVER THE
037600*    MONTHLY LINES SINCE THE ROLLED-UP FIGURE CAN RUN LARGER.
037700 01  WS-RPT-Q3-LINE.
037800    05  FILLER                    PIC X(05) VALUE SPACES.
037900    05  RPT-Q3-LABEL              PIC X(18).
038000    05  RPT-Q3-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
038100    05  FILLER                    PIC X(92) VALUE SPACES.
038200*    FOOTER LINE - WRITTEN ONCE, AT THE VERY BOTTOM OF THE REPORT.
038300 01  WS-RPT-FOOTER-LINE.
038400    05  FILLER                    PIC X(05) VALUE SPACES.
038500    05  FILLER                    PIC X(13) VALUE 'END OF REPORT'.
038600    05  FILLER                    PIC X(114) VALUE SPACES.
038700PROCEDURE DIVISION.
038800*    MAINLINE - LOAD BOTH EXTRACTS, VALIDATE THE LOAD, PRINT THE
038900*    REPORT, CLOSE UP.  KEPT DELIBERATELY SHORT SO THE OVERALL
039000*    RUN SHAPE IS VISIBLE AT A GLANCE WITHOUT SCROLLING.
039100000-TOP-LEVEL.
039200    PERFORM 100-INITIALIZATION THRU 100-EXIT.
039300    PERFORM 110-LOAD-OPEN-REQ-RTN THRU 110-EXIT.
039400    PERFORM 120-LOAD-RELEASE-RTN THRU 120-EXIT.
039500    PERFORM 130-VALIDATE-LOAD-RTN THRU 130-EXIT.
039600    PERFORM 400-PRINT-STATISTICS-RTN THRU 400-EXIT.
039700    PERFORM 900-WRAP-UP-RTN THRU 900-EXIT.
039800    GOBACK.
039900*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
040000000-EXIT.
040100    EXIT.
040200*    ESTABLISHES THE RUN DATE (CENTURY-INDEPENDENT SINCE THE Y2K
040300*    PASS - SEE WSR0005) AND OPENS THE REPORT FILE FOR OUTPUT.
040400*    THE TWO INPUT EXTRACTS ARE OPENED SEPARATELY, INSIDE THEIR
040500*    OWN LOAD PARAGRAPHS BELOW, SO A MISSING INPUT FILE DOES NOT
040600*    PREVENT THE REPORT FILE FROM BEING OPENED.
040700100-INITIALIZATION.
040800*    WSR0005 - ACCEPT FROM DATE RETURNS A SIX-DIGIT YYMMDD FIELD
040900*    ON THIS SYSTEM REGARDLESS OF CENTURY, SO NO WINDOWING LOGIC
041000*    IS NEEDED HERE - THE EDITED FORM BELOW IS DISPLAY-ONLY.
041100    ACCEPT WS-RUN-DATE-YMD FROM DATE.
041200    MOVE WS-RUN-MM TO WS-RUN-DATE-MM-E.
041300    MOVE WS-RUN-DD TO WS-RUN-DATE-DD-E.
041400    MOVE WS-RUN-YY TO WS-RUN-DATE-YY-E.
041500*    REPORT FILE OPENED HERE, BEFORE EITHER INPUT EXTRACT, SO A
041600*    DAMAGED OR MISSING INPUT FILE STILL LEAVES A REPORT SHELL
041700*    ON DISK FOR OPERATIONS TO INSPECT.
041800    OPEN OUTPUT STAT-REPORT-FILE.
041900*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
042000100-EXIT.
042100    EXIT.
042200*    WSR0007 - OPENREQ FILE-STATUS TIGHTENED AFTER THE MISSING
042300*    DD-CARD ABEND OF 09/03.  A MISSING OR UNREADABLE FILE IS
042400*    REPORTED AND THE OTHER FILE IS STILL PROCESSED - THIS BATCH
042500*    IS NOT ALLOWED TO ABEND JUST BECAUSE ONE OF THE TWO EXTRACTS
042600*    DID NOT ARRIVE OVERNIGHT.
042700110-LOAD-OPEN-REQ-RTN.
042800    OPEN INPUT OPEN-REQ-FILE.
042900    IF WS-FS-OPENREQ NOT = '00' AND NOT = '05'
043000*        FILE STATUS 05 MEANS THE FILE EXISTS BUT HAS NO RECORDS
043100*        - THAT IS A VALID, EMPTY-SET CONDITION, NOT AN ERROR.
043200        DISPLAY 'WSRSTAT - OPENREQ NOT FOUND'
043300        MOVE 'FILE NOT LOADED' TO WS-OPEN-LOAD-MSG
043400    ELSE
043500        SET OPEN-FILE-LOADED TO TRUE
043600        MOVE 'FILE LOADED SUCCESSFULLY' TO WS-OPEN-LOAD-MSG
043700*        WSR0018 - READ LOOP MOVED OUT OF LINE TO ITS OWN
043800*        PARAGRAPH, PERFORMED THRU ITS EXIT, PER THE CODING
043900*        STANDARD - NO INLINE PERFORM ... END-PERFORM REMAINS
044000*        ANYWHERE IN THIS PROGRAM.
044100        PERFORM 111-READ-OPEN-REQ-RTN THRU 111-EXIT
044200            UNTIL OPEN-REQ-EOF
044300        CLOSE OPEN-REQ-FILE
044400    END-IF.
044500*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
044600110-EXIT.
044700    EXIT.
044800*    ONE ITERATION OF THE OPEN-REQUIREMENT READ LOOP - READS ONE
044900*    RECORD AND, IF IT IS NOT THE END OF FILE, HANDS IT OFF TO
045000*    115-STORE-REQ-RECORD TO BE ADDED TO THE IN-MEMORY TABLE.
045100111-READ-OPEN-REQ-RTN.
045200    READ OPEN-REQ-FILE
045300        AT END
045400            SET OPEN-REQ-EOF TO TRUE
045500        NOT AT END
045600            PERFORM 115-STORE-REQ-RECORD THRU 115-EXIT
045700    END-READ.
045800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
045900111-EXIT.
046000    EXIT.
046100*    ADDS ONE OPEN-REQUIREMENT ROW TO WS-REQ-TABLE.  THE TABLE IS
046200*    SIZED TO 1000 ENTRIES (WSR0017) SO THE GUARD BELOW SHOULD
046300*    NEVER FIRE IN PRODUCTION, BUT IT IS LEFT IN PLACE SO A
046400*    RUNAWAY EXTRACT CANNOT OVERWRITE ADJACENT WORKING STORAGE.
046500115-STORE-REQ-RECORD.
046600    IF WS-OPEN-REC-COUNT >= 1000
046700        DISPLAY 'WSRSTAT - OPEN REQUIREMENT TABLE FULL, RECORD '
046800                'SKIPPED - ' REQ-ID
046900    ELSE
047000        ADD 1 TO WS-OPEN-REC-COUNT
047100        SET WS-REQ-TAB-IDX TO WS-OPEN-REC-COUNT
047200        MOVE REQ-ID          TO WS-REQ-ID (WS-REQ-TAB-IDX)
047300        MOVE REQ-LOCATION    TO WS-REQ-LOCATION (WS-REQ-TAB-IDX)
047400        MOVE REQ-GRADE       TO WS-REQ-GRADE (WS-REQ-TAB-IDX)
047500        MOVE REQ-PERSON-TYPE TO WS-REQ-PERSON-TYPE (WS-REQ-TAB-IDX)
047600        MOVE REQ-STATUS      TO WS-REQ-STATUS (WS-REQ-TAB-IDX)
047700        MOVE REQ-QTR         TO WS-REQ-QTR (WS-REQ-TAB-IDX)
047800        MOVE REQ-OCT-REV     TO WS-REQ-OCT-REV (WS-REQ-TAB-IDX)
047900        MOVE REQ-NOV-REV     TO WS-REQ-NOV-REV (WS-REQ-TAB-IDX)
048000        MOVE REQ-DEC-REV     TO WS-REQ-DEC-REV (WS-REQ-TAB-IDX)
048100    END-IF.
048200*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
048300115-EXIT.
048400    EXIT.
048500*    RELEASE FILE LOAD - SAME SHAPE AS 110-LOAD-OPEN-REQ-RTN
048600*    ABOVE, KEPT AS ITS OWN PARAGRAPH SET RATHER THAN A SHARED
048700*    ONE SO EACH LOAD CAN CARRY ITS OWN FILE-SPECIFIC DISPLAY
048800*    TEXT AND MESSAGE FIELD.
048900120-LOAD-RELEASE-RTN.
049000    OPEN INPUT RELEASE-FILE.
049100    IF WS-FS-RELEASE NOT = '00' AND NOT = '05'
049200        DISPLAY 'WSRSTAT - RELEASE NOT FOUND'
049300        MOVE 'FILE NOT LOADED' TO WS-REL-LOAD-MSG
049400    ELSE
049500        SET REL-FILE-LOADED TO TRUE
049600        MOVE 'FILE LOADED SUCCESSFULLY' TO WS-REL-LOAD-MSG
049700        PERFORM 121-READ-RELEASE-RTN THRU 121-EXIT
049800            UNTIL RELEASE-EOF
049900        CLOSE RELEASE-FILE
050000    END-IF.
050100*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
050200120-EXIT.
050300    EXIT.
050400*    ONE ITERATION OF THE RELEASE READ LOOP - MIRRORS
050500*    111-READ-OPEN-REQ-RTN.
050600121-READ-RELEASE-RTN.
050700    READ RELEASE-FILE
050800        AT END
050900            SET RELEASE-EOF TO TRUE
051000        NOT AT END
051100            PERFORM 125-STORE-REL-RECORD THRU 125-EXIT
051200    END-READ.
051300*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
051400121-EXIT.
051500    EXIT.
051600*    ADDS ONE RELEASE ROW TO WS-REL-TABLE - MIRRORS
051700*    115-STORE-REQ-RECORD.
051800125-STORE-REL-RECORD.
051900    IF WS-REL-REC-COUNT >= 1000
052000        DISPLAY 'WSRSTAT - RELEASE TABLE FULL, RECORD SKIPPED - '
052100                REL-EMP-ID
052200    ELSE
052300        ADD 1 TO WS-REL-REC-COUNT
052400        SET WS-REL-TAB-IDX TO WS-REL-REC-COUNT
052500        MOVE REL-EMP-ID      TO WS-REL-EMP-ID (WS-REL-TAB-IDX)
052600        MOVE REL-EMP-NAME    TO WS-REL-EMP-NAME (WS-REL-TAB-IDX)
052700        MOVE REL-LOCATION    TO WS-REL-LOCATION (WS-REL-TAB-IDX)
052800        MOVE REL-GRADE       TO WS-REL-GRADE (WS-REL-TAB-IDX)
052900        MOVE REL-DATE        TO WS-REL-DATE (WS-REL-TAB-IDX)
053000    END-IF.
053100*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
053200125-EXIT.
053300    EXIT.
053400*    LOGS THE RESULT OF BOTH LOADS TO THE OPERATOR CONSOLE BEFORE
053500*    THE REPORT IS PRINTED.  THIS IS THE ONLY PLACE THE RUN'S
053600*    OVERALL SUCCESS/FAILURE STATUS IS DECIDED - THE REPORT ITSELF
053700*    IS STILL PRODUCED EVEN WHEN ONE FILE FAILED TO LOAD, SINCE A
053800*    PARTIAL REPORT IS MORE USEFUL TO WORKFORCE PLANNING THAN NO
053900*    REPORT AT ALL.
054000130-VALIDATE-LOAD-RTN.
054100    DISPLAY 'WSRSTAT - OPENREQ: ' WS-OPEN-LOAD-MSG
054200            ' (' WS-OPEN-REC-COUNT ' RECORDS)'.
054300    DISPLAY 'WSRSTAT - RELEASE: ' WS-REL-LOAD-MSG
054400            ' (' WS-REL-REC-COUNT ' RECORDS)'.
054500    IF BOTH-FILES-LOADED
054600        DISPLAY 'WSRSTAT - RUN STATUS: SUCCESS'
054700    ELSE
054800        DISPLAY 'WSRSTAT - RUN STATUS: COMPLETED WITH ERRORS'
054900    END-IF.
055000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
055100130-EXIT.
055200    EXIT.
055300*    TOP OF THE REPORT-PRINTING TREE - HEADER, SUMMARY, THE FIVE
055400*    DISTRIBUTION SECTIONS (ONE PERFORM PER COLUMN, EACH SETTING
055500*    THE 88-LEVEL COLUMN SELECTOR BEFORE THE CALL), THE REVENUE
055600*    BLOCK, THEN THE FOOTER.
055700400-PRINT-STATISTICS-RTN.
055800    PERFORM 410-WRITE-REPORT-HEADER THRU 410-EXIT.
055900    PERFORM 420-WRITE-SUMMARY-BLOCK THRU 420-EXIT.
056000    MOVE 'LOCATION'     TO WS-DIST-SECTION-NAME
056100    SET DIST-COL-LOCATION TO TRUE
056200    PERFORM 430-PRINT-DISTRIBUTION-RTN THRU 430-EXIT.
056300    MOVE 'GRADE'        TO WS-DIST-SECTION-NAME
056400    SET DIST-COL-GRADE TO TRUE
056500    PERFORM 430-PRINT-DISTRIBUTION-RTN THRU 430-EXIT.
056600    MOVE 'PERSON TYPE'  TO WS-DIST-SECTION-NAME
056700    SET DIST-COL-PERSON-TYPE TO TRUE
056800    PERFORM 430-PRINT-DISTRIBUTION-RTN THRU 430-EXIT.
056900    MOVE 'STATUS'       TO WS-DIST-SECTION-NAME
057000    SET DIST-COL-STATUS TO TRUE
057100    PERFORM 430-PRINT-DISTRIBUTION-RTN THRU 430-EXIT.
057200    MOVE 'QUARTER'      TO WS-DIST-SECTION-NAME
057300    SET DIST-COL-QTR TO TRUE
057400    PERFORM 430-PRINT-DISTRIBUTION-RTN THRU 430-EXIT.
057500    PERFORM 450-ACCUM-REVENUE-RTN THRU 450-EXIT.
057600    PERFORM 460-WRITE-REVENUE-BLOCK THRU 460-EXIT.
057700    PERFORM 470-WRITE-FOOTER THRU 470-EXIT.
057800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
057900400-EXIT.
058000    EXIT.
058100*    TITLE LINE ONLY - THE RUN DATE WAS ALREADY EDITED IN
058200*    100-INITIALIZATION SO THIS PARAGRAPH JUST MOVES IT INTO THE
058300*    PRINT LINE AND WRITES IT.
058400410-WRITE-REPORT-HEADER.
058500    MOVE WS-RUN-DATE-EDIT TO RPT-RUN-DATE.
058600    WRITE STAT-REPORT-LINE FROM WS-RPT-TITLE-LINE.
058700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
058800410-EXIT.
058900    EXIT.
059000*    TWO SUMMARY LINES - TOTAL OPEN REQUIREMENTS, TOTAL RELEASES.
059100*    THESE COME STRAIGHT FROM THE LOAD COUNTERS, NOT FROM A TABLE
059200*    SCAN, SINCE THE LOAD PARAGRAPHS ALREADY MAINTAIN THEM.
059300420-WRITE-SUMMARY-BLOCK.
059400    MOVE 'TOTAL OPEN REQUIREMENTS:  ' TO RPT-SUMMARY-LABEL.
059500    MOVE WS-OPEN-REC-COUNT TO RPT-SUMMARY-VALUE.
059600    WRITE STAT-REPORT-LINE FROM WS-RPT-SUMMARY-LINE.
059700    MOVE 'TOTAL RELEASES:           ' TO RPT-SUMMARY-LABEL.
059800    MOVE WS-REL-REC-COUNT TO RPT-SUMMARY-VALUE.
059900    WRITE STAT-REPORT-LINE FROM WS-RPT-SUMMARY-LINE.
060000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
060100420-EXIT.
060200    EXIT.
060300*    WSR0002/WSR0003/WSR0006/WSR0008 - THE FIVE DISTRIBUTIONS ARE
060400*    ALL BUILT AND PRINTED BY THIS ONE PARAGRAPH, DRIVEN BY THE
060500*    88-LEVEL COLUMN SELECTOR SET BY THE CALLER, RATHER THAN BY
060600*    FIVE NEARLY-IDENTICAL COPIES OF THE SAME LOGIC - ONE COPY
060700*    PER DISTRIBUTION WOULD HAVE MEANT FIVE PLACES TO FIX THE
060800*    N/A-BUCKETING BUG THAT WSR0003 CORRECTED.
060900430-PRINT-DISTRIBUTION-RTN.
061000    PERFORM 431-BUILD-DISTRIBUTION-RTN THRU 431-EXIT.
061100    MOVE WS-DIST-SECTION-NAME TO RPT-DIST-HEADING.
061200    WRITE STAT-REPORT-LINE FROM WS-RPT-DIST-HEADING-LINE.
061300    MOVE 1 TO WS-DIST-TAB-SUB.
061400*    WSR0018 - DETAIL-LINE WRITE LOOP MOVED OUT OF LINE.
061500    PERFORM 434-WRITE-DIST-DETAIL-RTN THRU 434-EXIT
061600        UNTIL WS-DIST-TAB-SUB > WS-DIST-BUCKET-COUNT.
061700    MOVE 'TOTAL'          TO RPT-DIST-VALUE.
061800    MOVE WS-OPEN-REC-COUNT TO RPT-DIST-COUNT.
061900    WRITE STAT-REPORT-LINE FROM WS-RPT-DIST-DETAIL-LINE.
062000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
062100430-EXIT.
062200    EXIT.
062300*    WRITES ONE DETAIL LINE FOR THE BUCKET AT WS-DIST-TAB-SUB,
062400*    THEN ADVANCES THE SUBSCRIPT - THE LOOP BODY FOR
062500*    430-PRINT-DISTRIBUTION-RTN'S DETAIL-LINE LOOP ABOVE.
062600434-WRITE-DIST-DETAIL-RTN.
062700    MOVE WS-DIST-VALUE (WS-DIST-TAB-SUB) TO RPT-DIST-VALUE.
062800    MOVE WS-DIST-COUNT (WS-DIST-TAB-SUB) TO RPT-DIST-COUNT.
062900    WRITE STAT-REPORT-LINE FROM WS-RPT-DIST-DETAIL-LINE.
063000    ADD 1 TO WS-DIST-TAB-SUB.
063100*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
063200434-EXIT.
063300    EXIT.
063400*    REBUILDS THE FREQUENCY TABLE FROM SCRATCH FOR THE COLUMN
063500*    NAMED BY THE 88-LEVEL SELECTOR - THE TABLE IS RESET TO ZERO
063600*    ENTRIES AND THEN ONE ENTRY PER OPEN-REQUIREMENT ROW IS
063700*    EXTRACTED AND BUCKETED.
063800431-BUILD-DISTRIBUTION-RTN.
063900    MOVE ZERO TO WS-DIST-BUCKET-COUNT.
064000    MOVE 1 TO WS-REQ-TAB-SUB.
064100*    WSR0018 - TABLE-BUILD LOOP MOVED OUT OF LINE.
064200    PERFORM 435-BUILD-ONE-DIST-ENTRY-RTN THRU 435-EXIT
064300        UNTIL WS-REQ-TAB-SUB > WS-OPEN-REC-COUNT.
064400*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
064500431-EXIT.
064600    EXIT.
064700*    LOOP BODY FOR 431-BUILD-DISTRIBUTION-RTN - EXTRACTS THE
064800*    SELECTED COLUMN FROM THE CURRENT REQUIREMENT ROW, BUCKETS IT,
064900*    AND ADVANCES THE SUBSCRIPT.
065000435-BUILD-ONE-DIST-ENTRY-RTN.
065100    PERFORM 432-EXTRACT-DIST-COLUMN-RTN THRU 432-EXIT.
065200    PERFORM 433-ADD-TO-DIST-BUCKET-RTN THRU 433-EXIT.
065300    ADD 1 TO WS-REQ-TAB-SUB.
065400*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
065500435-EXIT.
065600    EXIT.
065700*    PULLS THE VALUE OF THE COLUMN NAMED BY THE 88-LEVEL SELECTOR
065800*    OUT OF THE CURRENT REQUIREMENT ROW.  WSR0003 - A BLANK VALUE
065900*    (E.G. A MANUAL REQUISITION FILED WITHOUT A GRADE CODE) IS
066000*    BUCKETED UNDER THE LITERAL 'N/A' RATHER THAN BEING LEFT
066100*    BLANK, SO THE PRINTED DISTRIBUTION DOES NOT SHOW A BLANK
066200*    LABEL LINE.
066300432-EXTRACT-DIST-COLUMN-RTN.
066400*    ONLY ONE OF THE FIVE 88-LEVELS ON WS-DIST-COLUMN-SELECT CAN
066500*    BE TRUE AT A TIME, SET BY THE CALLER IN
066600*    400-PRINT-STATISTICS-RTN BEFORE THIS PARAGRAPH IS REACHED.
066700    EVALUATE TRUE
066800*        LOCATION COLUMN.
066900        WHEN DIST-COL-LOCATION
067000            MOVE WS-REQ-LOCATION (WS-REQ-TAB-SUB)
067100                                       TO WS-DIST-CUR-VALUE
067200*        GRADE COLUMN.
067300        WHEN DIST-COL-GRADE
067400            MOVE WS-REQ-GRADE (WS-REQ-TAB-SUB)
067500                                       TO WS-DIST-CUR-VALUE
067600*        PERSON TYPE COLUMN - ADDED WSR0002.
067700        WHEN DIST-COL-PERSON-TYPE
067800            MOVE WS-REQ-PERSON-TYPE (WS-REQ-TAB-SUB)
067900                                       TO WS-DIST-CUR-VALUE
068000*        STATUS COLUMN - ADDED WSR0008.
068100        WHEN DIST-COL-STATUS
068200            MOVE WS-REQ-STATUS (WS-REQ-TAB-SUB)
068300                                       TO WS-DIST-CUR-VALUE
068400*        QUARTER COLUMN - ADDED WSR0006.
068500        WHEN DIST-COL-QTR
068600            MOVE WS-REQ-QTR (WS-REQ-TAB-SUB)
068700                                       TO WS-DIST-CUR-VALUE
068800    END-EVALUATE.
068900*    WSR0003 FIX - BLANK BECOMES THE LITERAL 'N/A' RATHER THAN
069000*    STAYING BLANK ON THE PRINTED LINE.
069100    IF WS-DIST-CUR-VALUE = SPACES
069200        MOVE 'N/A' TO WS-DIST-CUR-VALUE
069300    END-IF.
069400*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
069500432-EXIT.
069600    EXIT.
069700*    LOOKS UP WS-DIST-CUR-VALUE IN THE BUCKET TABLE BUILT SO FAR
069800*    FOR THIS DISTRIBUTION; INCREMENTS THE MATCHING BUCKET'S
069900*    COUNT IF FOUND, OTHERWISE ADDS A NEW BUCKET (UP TO THE
070000*    100-ENTRY CEILING - NO DISTRIBUTION HAS EVER COME CLOSE TO
070100*    THAT MANY DISTINCT VALUES, BUT THE GUARD STAYS IN PLACE FOR
070200*    THE SAME REASON AS THE ONE IN 115-STORE-REQ-RECORD).  THE
070300*    SEARCH VARYING BELOW WAS ALREADY OUT OF LINE BEFORE WSR0018
070400*    AND NEEDED NO CHANGE - SEARCH IS NOT A PERFORM AND IS NOT
070500*    COVERED BY THE INLINE-LOOP FINDING.
070600433-ADD-TO-DIST-BUCKET-RTN.
070700    SET DIST-VALUE-FOUND TO FALSE.
070800    SET WS-DIST-TAB-IDX2 TO 1.
070900    SEARCH WS-DIST-ENTRY VARYING WS-DIST-TAB-IDX2
071000        AT END
071100            CONTINUE
071200        WHEN WS-DIST-VALUE (WS-DIST-TAB-IDX2) = WS-DIST-CUR-VALUE
071300            SET DIST-VALUE-FOUND TO TRUE
071400    END-SEARCH.
071500    IF DIST-VALUE-FOUND
071600        ADD 1 TO WS-DIST-COUNT (WS-DIST-TAB-IDX2)
071700    ELSE
071800        IF WS-DIST-BUCKET-COUNT < 100
071900            ADD 1 TO WS-DIST-BUCKET-COUNT
072000            SET WS-DIST-TAB-IDX2 TO WS-DIST-BUCKET-COUNT
072100            MOVE WS-DIST-CUR-VALUE TO WS-DIST-VALUE (WS-DIST-TAB-IDX2)
072200            MOVE 1 TO WS-DIST-COUNT (WS-DIST-TAB-IDX2)
072300        ELSE
072400            DISPLAY 'WSRSTAT - DISTRIBUTION BUCKET TABLE FULL'
072500        END-IF
072600    END-IF.
072700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
072800433-EXIT.
072900    EXIT.
073000*    WSR0004 - Q3 REVENUE TOTAL IS AN EXACT ADD OF THE THREE
073100*    MONTHLY TOTALS, NO ROUNDING - ALL THREE FIGURES ARE ALREADY
073200*    CARRIED TO THE PENNY SO NO PRECISION IS LOST IN THE ROLLUP.
073300*    THE MONTHLY TOTALS THEMSELVES ARE RESET TO ZERO AND REBUILT
073400*    FROM THE OPEN-REQUIREMENT TABLE EVERY TIME THIS PARAGRAPH
073500*    RUNS, SINCE THE REPORT IS PRINTED ONCE PER JOB STEP.
073600450-ACCUM-REVENUE-RTN.
073700    MOVE ZERO TO WS-OCT-REV-TOTAL WS-NOV-REV-TOTAL WS-DEC-REV-TOTAL.
073800    MOVE 1 TO WS-REQ-TAB-SUB.
073900*    WSR0018 - MONTHLY-SUM LOOP MOVED OUT OF LINE.
074000    PERFORM 451-ADD-ONE-REV-RTN THRU 451-EXIT
074100        UNTIL WS-REQ-TAB-SUB > WS-OPEN-REC-COUNT.
074200    MOVE ZERO TO WS-Q3-REV-TOTAL.
074300    MOVE 1 TO WS-REV-LOOP-SUB.
074400*    WSR0018 - Q3-ROLLUP LOOP MOVED OUT OF LINE.  RUNS OVER THE
074500*    WS-REQ-MONTHLY-REV-TBL REDEFINES SO THE THREE MONTHLY TOTALS
074600*    CAN BE ADDED WITH A SUBSCRIPTED LOOP INSTEAD OF THREE
074700*    SEPARATE ADD STATEMENTS.
074800    PERFORM 452-ADD-Q3-ENTRY-RTN THRU 452-EXIT
074900        UNTIL WS-REV-LOOP-SUB > 3.
075000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
075100450-EXIT.
075200    EXIT.
075300*    LOOP BODY FOR THE MONTHLY-SUM LOOP - ADDS ONE REQUIREMENT
075400*    ROW'S THREE MONTHLY REVENUE FIGURES INTO THE RUNNING TOTALS.
075500451-ADD-ONE-REV-RTN.
075600    ADD WS-REQ-OCT-REV (WS-REQ-TAB-SUB) TO WS-OCT-REV-TOTAL.
075700    ADD WS-REQ-NOV-REV (WS-REQ-TAB-SUB) TO WS-NOV-REV-TOTAL.
075800    ADD WS-REQ-DEC-REV (WS-REQ-TAB-SUB) TO WS-DEC-REV-TOTAL.
075900    ADD 1 TO WS-REQ-TAB-SUB.
076000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
076100451-EXIT.
076200    EXIT.
076300*    LOOP BODY FOR THE Q3-ROLLUP LOOP - ADDS ONE MONTH'S TOTAL
076400*    (VIA THE REDEFINED TABLE VIEW) INTO THE Q3 GRAND TOTAL.
076500452-ADD-Q3-ENTRY-RTN.
076600    ADD WS-REV-TOTAL-ENTRY (WS-REV-LOOP-SUB) TO WS-Q3-REV-TOTAL.
076700    ADD 1 TO WS-REV-LOOP-SUB.
076800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
076900452-EXIT.
077000    EXIT.
077100*    WRITES THE THREE MONTHLY REVENUE LINES AND THE Q3 GRAND-TOTAL
077200*    LINE - ALL FOUR FIGURES WERE ALREADY COMPUTED BY
077300*    450-ACCUM-REVENUE-RTN BY THE TIME THIS PARAGRAPH RUNS.
077400460-WRITE-REVENUE-BLOCK.
077500*    OCTOBER LINE.
077600    MOVE 'OCTOBER REVENUE :' TO RPT-REV-LABEL.
077700    MOVE WS-OCT-REV-TOTAL    TO RPT-REV-AMOUNT.
077800    WRITE STAT-REPORT-LINE FROM WS-RPT-REV-LINE.
077900*    NOVEMBER LINE.
078000    MOVE 'NOVEMBER REVENUE:' TO RPT-REV-LABEL.
078100    MOVE WS-NOV-REV-TOTAL    TO RPT-REV-AMOUNT.
078200    WRITE STAT-REPORT-LINE FROM WS-RPT-REV-LINE.
078300*    DECEMBER LINE.
078400    MOVE 'DECEMBER REVENUE:' TO RPT-REV-LABEL.
078500    MOVE WS-DEC-REV-TOTAL    TO RPT-REV-AMOUNT.
078600    WRITE STAT-REPORT-LINE FROM WS-RPT-REV-LINE.
078700*    Q3 GRAND-TOTAL LINE - WIDER EDIT PICTURE, SEE THE WS-RPT-Q3-LINE
078800*    GROUP COMMENT UP IN WORKING STORAGE.
078900    MOVE 'Q3 REVENUE TOTAL:' TO RPT-Q3-LABEL.
079000    MOVE WS-Q3-REV-TOTAL     TO RPT-Q3-AMOUNT.
079100    WRITE STAT-REPORT-LINE FROM WS-RPT-Q3-LINE.
079200*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
079300460-EXIT.
079400    EXIT.
079500*    FOOTER LINE - WRITTEN ONCE, AT THE VERY BOTTOM OF THE REPORT.
079600470-WRITE-FOOTER.
079700    WRITE STAT-REPORT-LINE FROM WS-RPT-FOOTER-LINE.
079800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
079900470-EXIT.
080000    EXIT.
080100*    CLOSES THE REPORT FILE - THE TWO INPUT EXTRACTS WERE ALREADY
080200*    CLOSED BY THEIR OWN LOAD PARAGRAPHS ABOVE, IF THEY OPENED
080300*    SUCCESSFULLY IN THE FIRST PLACE.
080400900-WRAP-UP-RTN.
080500*    NOTHING FANCY HERE - JUST CLOSE THE REPORT FILE SO THE
080600*    OPERATING SYSTEM FLUSHES THE LAST PRINT LINES TO THE
080700*    QUEUE BEFORE THE STEP ENDS.
080800    CLOSE STAT-REPORT-FILE.
080900*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
081000900-EXIT.
081100    EXIT.
