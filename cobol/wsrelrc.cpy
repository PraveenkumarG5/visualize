000100***************************************************************
000200*                                                              *
000300*   MEMBER NAME  = WSRELRC                                     *
000400*                                                              *
000500*   DESCRIPTIVE NAME = EMPLOYEE RELEASE RECORD LAYOUT          *
000600*                                                              *
000700*   FUNCTION = FIXED-LENGTH RECORD FOR ONE EMPLOYEE RELEASED   *
000800*              (ROLLED OFF) AS EXTRACTED FROM THE RELEASE FEED.*
000900*              LRECL = 80, LINE SEQUENTIAL, ONE ROW PER EMPLOYE*
001000*              RELEASE EVENT.                                  *
001100*                                                              *
001200*   CHANGE ACTIVITY -                                          *
001300*    DATE     BY   TAG      DESCRIPTION                        *
001400*    -------- ---- -------- ---------------------------------- *
001500*    02/12/24 RKM  WSR0001  ORIGINAL COPYBOOK FOR THE WORKFORCE *
001600*                           REQUIREMENT/RELEASE REPORTING BATCH*
001700*    06/03/24 RKM  WSR0010  REL-DATE KEPT AS YYYY-MM-DD TEXT TO *
001800*                           MATCH THE HR FEED, NOT REPACKED.    *
001900***************************************************************
002000 01  REL-REC.
002100     05  REL-EMP-ID                 PIC X(08).
002200     05  REL-EMP-NAME               PIC X(25).
002300     05  REL-LOCATION               PIC X(15).
002400     05  REL-GRADE                  PIC X(05).
002500     05  REL-DATE                   PIC X(10).
002600     05  FILLER                     PIC X(17).
