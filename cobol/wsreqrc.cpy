000100***************************************************************
000200*                                                              *
000300*   MEMBER NAME  = WSREQRC                                     *
000400*                                                              *
000500*   DESCRIPTIVE NAME = OPEN STAFFING REQUIREMENT RECORD LAYOUT *
000600*                                                              *
000700*   FUNCTION = FIXED-LENGTH RECORD FOR ONE OPEN REQUIREMENT AS *
000800*              EXTRACTED FROM THE STAFFING REQUIREMENTS FEED.  *
000900*              LRECL = 120, LINE SEQUENTIAL, ONE ROW PER OPEN  *
001000*              REQUISITION.                                    *
001100*                                                              *
001200*   CHANGE ACTIVITY -                                          *
001300*    DATE     BY   TAG      DESCRIPTION                        *
001400*    -------- ---- -------- ---------------------------------- *
001500*    02/12/24 RKM  WSR0001  ORIGINAL COPYBOOK FOR THE WORKFORCE *
001600*                           REQUIREMENT/RELEASE REPORTING BATCH*
001700*    06/03/24 RKM  WSR0009  WIDENED REQ-PERSON-TYPE FOR         *
001800*                           'CONTRACTOR' AFTER LOAD REJECTS.    *
001900*    11/19/24 DJP  WSR0014  ADDED REQ-QTR FOR FY26 QUARTER-CUT  *
002000*                           REPORTING REQUESTED BY WORKFORCE PLN*
002100***************************************************************
002200 01  REQ-REC.
002300     05  REQ-ID                     PIC X(08).
002400     05  REQ-LOCATION               PIC X(15).
002500     05  REQ-GRADE                  PIC X(05).
002600     05  REQ-PERSON-TYPE            PIC X(12).
002700     05  REQ-STATUS                 PIC X(10).
002800     05  REQ-QTR                    PIC X(06).
002900     05  REQ-OCT-REV                PIC S9(07)V99
003000                                    SIGN LEADING SEPARATE.
003100     05  REQ-NOV-REV                PIC S9(07)V99
003200                                    SIGN LEADING SEPARATE.
003300     05  REQ-DEC-REV                PIC S9(07)V99
003400                                    SIGN LEADING SEPARATE.
003500     05  FILLER                     PIC X(34).
