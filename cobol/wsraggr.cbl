000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.      WSRAGGR.
000300AUTHOR.          D J PALAZZOLO.
000400INSTALLATION.    SYSTEMS GROUP - WORKFORCE PLANNING.
000500DATE-WRITTEN.    07/09/90.
000600DATE-COMPILED.
000700SECURITY.        NONE.
000800*****************************************************************
000900*                                                               *
001000*   REMARKS.  WORKFORCE REQUIREMENT/RELEASE AGGREGATION BATCH. *
001100*             READS THE PARAMETER-DRIVEN AGGREGATION REQUEST   *
001200*             FILE, ONE REQUEST PER RECORD, AND FOR EACH ONE   *
001300*             SELECTS A DATA SOURCE (OPEN REQUIREMENTS OR      *
001400*             RELEASES), APPLIES AN OPTIONAL FILTER, GROUPS ON *
001500*             AN OPTIONAL COLUMN AND COMPUTES COUNT, SUM OR    *
001600*             AVERAGE, WRITING ONE RESULT RECORD PER GROUP.    *
001700*                                                               *
001800*   INPUT.    OPENREQ  - OPEN STAFFING REQUIREMENT EXTRACT      *
001900*             RELEASE  - EMPLOYEE RELEASE EXTRACT                *
002000*             AGGPARM  - AGGREGATION REQUEST PARAMETERS          *
002100*   OUTPUT.   AGGROUT  - AGGREGATE RESULT LISTING                *
002200*                                                                *
002300*****************************************************************
002400*   CHANGE ACTIVITY -                                           *
002500*    DATE     BY   TAG      DESCRIPTION                         *
002600*    -------- ---- -------- ----------------------------------- *
002700*    07/09/90 DJP  WSR0011  ORIGINAL PROGRAM - REPLACED THE      *
002800*                           MANUAL DEPT-BY-DEPT CURSOR REPORT    *
002900*                           WITH A PARAMETER-DRIVEN ENGINE.      *
003000*    04/03/92 RKM  WSR0012  ADDED THE RELEASE FILE AS A SECOND   *
003100*                           SELECTABLE DATA SOURCE.               *
003200*    02/14/95 TCS  WSR0013  AVG NOW ROUNDS HALF-UP TO 2 DECIMALS *
003300*                           PER FINANCE REQUEST - WAS TRUNCATING.*
003400*    09/11/98 WLH  WSR0005  YEAR 2000 REMEDIATION - REVIEWED,    *
003500*                           NO 2-DIGIT YEAR FIELDS IN THIS       *
003600*                           PROGRAM.  NO CHANGE REQUIRED.        *
003700*    03/02/99 WLH  WSR0005  Y2K SIGN-OFF - REGRESSION RUN CLEAN. *
003800*    07/21/01 DJP  WSR0015  CASE-INSENSITIVE FILTER COMPARE      *
003900*                           ADDED - PARM FILES WERE MIXED CASE.  *
004000*    12/05/04 MFB  WSR0016  UNKNOWN DATA SOURCE NOW TREATED AS   *
004100*                           AN EMPTY SET INSTEAD OF ABENDING.    *
004200*    11/19/24 DJP  WSR0014  GROUP/FILTER/VALUE COLUMN NAMES      *
004300*                           REALIGNED TO THE WSREQRC COPYBOOK.   *
004400*    01/22/25 RKM  WSR0017  RAISED WORK TABLE LIMITS TO 1000      *
004500*                           ROWS / 100 GROUPS PER STAFFING       *
004600*                           VOLUMES MEMO.                        *
004700*    03/17/25 MFB  WSR0018  ADDED RUN DATE TO THE VALIDATION      *
004800*                           LOG LINE - OPERATIONS ASKED FOR IT    *
004900*                           TO MATCH WSRSTAT'S LOG FORMAT.        *
005000*    04/02/25 MFB  WSR0019  RESEQUENCED SOURCE AND MOVED EVERY    *
005100*                           READ/SCAN/SEARCH LOOP OUT OF LINE TO  *
005200*                           ITS OWN PERFORM...THRU...EXIT         *
005300*                           PARAGRAPH PER THE SYSTEMS GROUP       *
005400*                           CODING STANDARD - AUDIT FINDING       *
005500*                           SR-2541.  WHILE MOVING THE GROUP      *
005600*                           BUCKET SEARCH OUT OF LINE, FOUND AND  *
005700*                           FIXED A LATENT BUG WHERE A MATCHED    *
005800*                           GROUP WAS ALWAYS POSTED TO THE LAST   *
005900*                           BUCKET IN THE TABLE INSTEAD OF THE    *
006000*                           ONE THAT ACTUALLY MATCHED.  GROUP-SUM *
006100*                           WIDENED TO 11 INTEGER DIGITS AND THE  *
006200*                           GROUP ACCUMULATOR/AVERAGE WORK FIELDS *
006300*                           CONVERTED TO COMP-3 TO MATCH THE      *
006400*                           SHOP'S OWN AVERAGING-FIELD STANDARD.  *
006500*    04/09/25 MFB  WSR0020  DOCUMENTATION AUDIT (SR-2588) - THIS  *
006600*                           SHOP EXPECTS ONE-FOR-ONE COMMENTARY   *
006700*                           ON THE WHY BEHIND EVERY GROUP AND     *
006800*                           PARAGRAPH, NOT JUST THE WHAT.  ALSO   *
006900*                           PULLED THE FREE-STANDING SELECTOR,    *
007000*                           SWITCH AND COLUMN-LOOKUP WORK FIELDS  *
007100*                           OUT TO 77-LEVEL ENTRIES TO MATCH THE  *
007200*                           REST OF THE DIVISION'S LEGACY DATA-   *
007300*                           DIVISION HABIT - NONE OF THEM EVER    *
007400*                           BELONGED TO A GROUP AND NONE GAIN     *
007500*                           ANYTHING FROM AN 01 LEVEL-NUMBER.     *
007600*****************************************************************
007700ENVIRONMENT DIVISION.
007800*    CONFIGURATION IS SHARED WORD-FOR-WORD WITH WSRSTAT - BOTH
007900*    PROGRAMS RUN IN THE SAME OVERNIGHT WORKFORCE PLANNING STEP
008000*    ON THE SAME PROCESSOR.
008100CONFIGURATION SECTION.
008200SOURCE-COMPUTER.   IBM-370.
008300OBJECT-COMPUTER.   IBM-370.
008400*    C01 IS CARRIED FORWARD FOR CONSISTENCY WITH THE REST OF THE
008500*    SYSTEMS GROUP'S REPORT PROGRAMS EVEN THOUGH AGGROUT IS A
008600*    LISTING RATHER THAN A FORMS-ALIGNED REPORT.
008700SPECIAL-NAMES.
008800    C01 IS TOP-OF-FORM.
008900INPUT-OUTPUT SECTION.
009000*    FOUR FILES - TWO SHARED SOURCE EXTRACTS, ONE PARAMETER FILE
009100*    THAT DRIVES THE RUN, AND ONE RESULT LISTING.  ALL FOUR ARE
009200*    LINE SEQUENTIAL - NONE IS UPDATED IN PLACE.
009300FILE-CONTROL.
009400*    BOTH SOURCE EXTRACTS ARE LOADED WHOLE INTO WORKING STORAGE
009500*    (100-190 BELOW) BEFORE AGGPARM IS EVEN OPENED, SO A GIVEN
009600*    AGGREGATION REQUEST NEVER RE-READS THE PHYSICAL FILE.
009700    SELECT OPEN-REQ-FILE ASSIGN TO OPENREQ
009800        ORGANIZATION IS LINE SEQUENTIAL
009900        FILE STATUS IS WS-FS-OPENREQ.
010000    SELECT RELEASE-FILE ASSIGN TO RELEASE
010100        ORGANIZATION IS LINE SEQUENTIAL
010200        FILE STATUS IS WS-FS-RELEASE.
010300*    AGGPARM DRIVES THE ENTIRE RUN - ONE AGGREGATION REQUEST PER
010400*    RECORD, PROCESSED FROM TOP TO BOTTOM IN THE ORDER RECEIVED.
010500    SELECT AGG-PARM-FILE ASSIGN TO AGGPARM
010600        ORGANIZATION IS LINE SEQUENTIAL
010700        FILE STATUS IS WS-FS-AGGPARM.
010800*    AGGROUT ACCUMULATES RESULT BLOCKS FROM EVERY AGGPARM RECORD IN
010900*    THE RUN - IT IS OPENED ONCE FOR THE WHOLE JOB STEP, NOT ONCE
011000*    PER PARAMETER RECORD.
011100    SELECT AGG-RESULT-FILE ASSIGN TO AGGROUT
011200        ORGANIZATION IS LINE SEQUENTIAL
011300        FILE STATUS IS WS-FS-AGGROUT.
011400DATA DIVISION.
011500FILE SECTION.
011600*----------------------------------------------------------------
011700*    OPEN STAFFING REQUIREMENT EXTRACT - ONE ROW PER REQUISITION.
011800*    WSR0014 - LAYOUT LIVES IN WSREQRC SO WSRSTAT AND WSRAGGR
011900*    NEVER DRIFT APART ON FIELD NAMES OR WIDTHS.
012000*----------------------------------------------------------------
012100FD  OPEN-REQ-FILE
012200    LABEL RECORDS ARE STANDARD.
012300    COPY WSREQRC.
012400*----------------------------------------------------------------
012500*    EMPLOYEE RELEASE EXTRACT - ONE ROW PER RELEASE EVENT.  SAME
012600*    SHARED-COPYBOOK REASONING AS OPEN-REQ-FILE ABOVE.
012700*----------------------------------------------------------------
012800FD  RELEASE-FILE
012900    LABEL RECORDS ARE STANDARD.
013000    COPY WSRELRC.
013100*----------------------------------------------------------------
013200*    AGGREGATION REQUEST PARAMETERS - ONE ROW PER REQUESTED RUN.
013300*    THIS LAYOUT IS PRIVATE TO WSRAGGR - NO OTHER PROGRAM IN THE
013400*    SYSTEM READS OR WRITES AN AGGPARM RECORD, SO IT IS KEPT
013500*    INLINE HERE RATHER THAN PULLED OUT TO A COPYBOOK.
013600*----------------------------------------------------------------
013700FD  AGG-PARM-FILE
013800    LABEL RECORDS ARE STANDARD.
013900*    CARD-COLUMN RULER FOR AGGPARM (1-BASED) -
014000*      COLS  1- 7  PRM-DATA-SOURCE
014100*      COLS  8-12  PRM-OPERATION
014200*      COLS 13-24  PRM-GROUP-COL
014300*      COLS 25-36  PRM-VALUE-COL
014400*      COLS 37-48  PRM-FILTER-COL
014500*      COLS 49-63  PRM-FILTER-VAL
014600*      COLS 64-80  FILLER (RESERVED FOR FUTURE PARAMETERS)
014700 01  AGG-PARM-REC.
014800*        WHICH TABLE TO SCAN - 'OPEN' OR 'RELEASE'.
014900    05  PRM-DATA-SOURCE            PIC X(07).
015000*        WHICH AGGREGATE TO COMPUTE - 'COUNT', 'SUM' OR 'AVG'.
015100    05  PRM-OPERATION              PIC X(05).
015200*        COLUMN TO GROUP ON, OR SPACES FOR AN UNGROUPED RUN.
015300    05  PRM-GROUP-COL              PIC X(12).
015400*        COLUMN TO SUM/AVERAGE, OR SPACES TO COUNT RECORDS.
015500    05  PRM-VALUE-COL              PIC X(12).
015600*        OPTIONAL FILTER COLUMN, OR SPACES FOR NO FILTER.
015700    05  PRM-FILTER-COL             PIC X(12).
015800*        VALUE THE FILTER COLUMN MUST MATCH (CASE-INSENSITIVE
015900*        SINCE WSR0015).
016000    05  PRM-FILTER-VAL             PIC X(15).
016100    05  FILLER                     PIC X(17).
016200*----------------------------------------------------------------
016300*    AGGREGATE RESULT LISTING - ONE ROW PER GROUP LABEL/VALUE,
016400*    PRECEDED BY A RUN-HEADER ROW BUILT IN 290-WRITE-RESULTS-RTN.
016500*----------------------------------------------------------------
016600FD  AGG-RESULT-FILE
016700    LABEL RECORDS ARE STANDARD.
016800*    CARD-COLUMN RULER FOR AGGROUT (1-BASED) -
016900*      COLS  1-20  RES-LABEL
017000*      COLS 21-32  RES-VALUE (SIGN, 9 INTEGER DIGITS, 2 DECIMAL)
017100*      COLS 33-40  FILLER
017200 01  AGG-RESULT-REC.
017300*        EITHER THE RUN-HEADER TEXT (SOURCE/OPERATION/GROUP-COLUMN)
017400*        OR A GROUP LABEL, DEPENDING ON WHICH KIND OF ROW THIS IS.
017500    05  RES-LABEL                  PIC X(20).
017600*        DISPLAY NUMERIC, SIGN LEADING SEPARATE, TO MATCH THE REST
017700*        OF THE SHOP'S PRINTABLE-FILE NUMERIC CONVENTION - THIS IS A
017800*        LISTING FILE, NOT A DATA-EXCHANGE FILE, SO THERE IS NO
017900*        REASON TO PACK IT.
018000    05  RES-VALUE                  PIC S9(09)V99
018100                                    SIGN LEADING SEPARATE.
018200    05  FILLER                     PIC X(08).
018300WORKING-STORAGE SECTION.
018400*----------------------------------------------------------------
018500*    FILE STATUS AND LOAD-CONTROL SWITCHES - MIRRORS WSRSTAT SO
018600*    AN OPERATOR WHO KNOWS ONE PROGRAM'S CONSOLE OUTPUT CAN READ
018700*    THE OTHER'S WITHOUT A NEW SET OF CODES TO LEARN.
018800*----------------------------------------------------------------
018900 01  WS-FILE-STATUS-AREAS.
019000*        '00' NORMAL, '05' FILE NOT FOUND ON AN OPTIONAL OPEN -
019100*        BOTH ARE ACCEPTABLE FOR THE THREE INPUT FILES BELOW.
019200    05  WS-FS-OPENREQ              PIC XX VALUE '00'.
019300    05  WS-FS-RELEASE              PIC XX VALUE '00'.
019400    05  WS-FS-AGGPARM              PIC XX VALUE '00'.
019500*        AGGROUT IS OUTPUT-ONLY - THIS STATUS IS SET BY THE OPEN
019600*        OUTPUT IN 200-PROCESS-PARM-RTN BUT NEVER TESTED, SINCE A
019700*        FAILED OUTPUT OPEN WOULD ABEND ON THE FIRST WRITE ANYWAY.
019800    05  WS-FS-AGGROUT              PIC XX VALUE '00'.
019900*    END-OF-FILE SWITCHES - ONE PER FILE THAT IS EVER READ.
020000*    AGGROUT NEEDS NO EOF SWITCH SINCE IT IS OUTPUT ONLY.
020100 01  WS-EOF-SWITCHES.
020200    05  WS-OPEN-EOF-SW             PIC X VALUE 'N'.
020300        88  OPEN-REQ-EOF                  VALUE 'Y'.
020400    05  WS-REL-EOF-SW              PIC X VALUE 'N'.
020500        88  RELEASE-EOF                   VALUE 'Y'.
020600    05  WS-PARM-EOF-SW             PIC X VALUE 'N'.
020700        88  PARM-EOF                      VALUE 'Y'.
020800*    WSR0012 - TRACKS WHETHER THE TWO SOURCE EXTRACTS LOADED
020900*    CLEAN, SAME AS WSRSTAT.  NOTE THAT AGGPARM'S OWN LOAD STATUS
021000*    IS NOT TRACKED HERE - IT IS CHECKED INLINE IN
021100*    200-PROCESS-PARM-RTN SINCE IT IS READ RECORD-BY-RECORD
021200*    RATHER THAN LOADED WHOLESALE INTO A TABLE.
021300 01  WS-LOAD-FLAGS.
021400    05  WS-OPEN-LOAD-STATUS        PIC X VALUE 'N'.
021500        88  OPEN-FILE-LOADED              VALUE 'Y'.
021600    05  WS-REL-LOAD-STATUS         PIC X VALUE 'N'.
021700        88  REL-FILE-LOADED               VALUE 'Y'.
021800*    WSR0012 - COMBINED VIEW OF THE TWO LOAD FLAGS, SAME TECHNIQUE
021900*    AS WSRSTAT, SO THE RUN STATUS TESTS AS ONE TWO-BYTE COMPARE.
022000 01  WS-LOAD-FLAGS-COMBINED REDEFINES WS-LOAD-FLAGS.
022100    05  WS-LOAD-FLAGS-PAIR         PIC XX.
022200        88  BOTH-FILES-LOADED             VALUE 'YY'.
022300*    FREE-FORM CONSOLE TEXT - SAME PURPOSE AS THE ANALOGOUS GROUP
022400*    IN WSRSTAT.
022500 01  WS-LOAD-MESSAGES.
022600*        SET TO EITHER 'FILE LOADED SUCCESSFULLY' OR 'FILE NOT
022700*        LOADED' BY 100-LOAD-OPEN-REQ-RTN AND DISPLAYED VERBATIM
022800*        BY 190-VALIDATE-LOAD-RTN.
022900    05  WS-OPEN-LOAD-MSG           PIC X(25) VALUE SPACES.
023000    05  WS-REL-LOAD-MSG            PIC X(25) VALUE SPACES.
023100*----------------------------------------------------------------
023200*    WSR0018 - RUN DATE FOR THE VALIDATION LOG LINE, SAME
023300*    CENTURY-INDEPENDENT LAYOUT AS WSRSTAT.  OPERATIONS ASKED FOR
023400*    THIS SO THE TWO PROGRAMS' CONSOLE OUTPUT COULD BE MATCHED UP
023500*    IN THE OVERNIGHT JOB LOG BY EYE.
023600*----------------------------------------------------------------
023700 01  WS-RUN-DATE-FIELDS.
023800    05  WS-RUN-YY              PIC 99.
023900    05  WS-RUN-MM              PIC 99.
024000    05  WS-RUN-DD              PIC 99.
024100*    ACCEPT ... FROM DATE RETURNS A SINGLE SIX-DIGIT YYMMDD FIELD -
024200*    THIS REDEFINES LETS 190-VALIDATE-LOAD-RTN RECEIVE IT IN ONE
024300*    MOVE WHILE STILL BEING ABLE TO DISPLAY MM/DD/YY SEPARATELY.
024400 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-FIELDS
024500                               PIC 9(6).
024600*----------------------------------------------------------------
024700*    OPEN REQUIREMENT AND EMPLOYEE RELEASE WORK TABLES - WSR0017
024800*    RAISED BOTH LIMITS TO 1000 ROWS, SAME STAFFING VOLUMES MEMO
024900*    THAT DROVE THE IDENTICAL CHANGE IN WSRSTAT.
025000*----------------------------------------------------------------
025100 01  WS-COUNTERS.
025200*    RUNNING TOTALS FROM THE TWO LOAD PARAGRAPHS BELOW - ALSO
025300*    DRIVE THE OCCURS DEPENDING ON CLAUSES FOR THE TWO TABLES.
025400    05  WS-OPEN-REC-COUNT          PIC S9(7) COMP VALUE ZERO.
025500    05  WS-REL-REC-COUNT           PIC S9(7) COMP VALUE ZERO.
025600*    LOAD-TIME SUBSCRIPTS - NOT CURRENTLY USED SINCE THE LOAD
025700*    PARAGRAPHS SUBSCRIPT DIRECTLY OFF THE RECORD COUNT, BUT KEPT
025800*    DECLARED HERE FOR PARITY WITH WSRSTAT'S COUNTERS GROUP.
025900    05  WS-REQ-TAB-SUB             PIC S9(4) COMP VALUE ZERO.
026000    05  WS-REL-TAB-SUB             PIC S9(4) COMP VALUE ZERO.
026100*    SCAN SUBSCRIPT USED BY 240-RUN-AGGREGATION-RTN AND ITS
026200*    CHILDREN TO WALK WHICHEVER TABLE THE CURRENT REQUEST NAMED.
026300    05  WS-CUR-REC-SUB             PIC S9(4) COMP VALUE ZERO.
026400*    SUBSCRIPT INTO WS-GROUP-WORK, USED BOTH WHILE BUILDING THE
026500*    GROUP TABLE AND WHILE WRITING RESULT LINES FROM IT.
026600    05  WS-GROUP-TAB-SUB           PIC S9(4) COMP VALUE ZERO.
026700*****************************************************************
026800*    NAMEABLE-COLUMN CROSS-REFERENCE FOR AGGPARM CARDS.  KEPT HERE
026900*    NEXT TO THE TWO TABLES SO A PROGRAMMER ADDING A NEW COLUMN
027000*    KNOWS BOTH WHERE TO ADD THE FIELD AND WHERE TO REGISTER ITS
027100*    CARD NAME (IN 280-GET-COLUMN-TEXT-RTN OR
027200*    285-GET-COLUMN-NUMBER-RTN).
027300*
027400*      CARD NAME     SOURCE    TABLE FIELD             KIND
027500*      ------------  --------  ----------------------  --------
027600*      LOCATION      OPEN      WS-REQ-LOCATION          TEXT
027700*      LOCATION      RELEASE   WS-REL-LOCATION          TEXT
027800*      GRADE         OPEN      WS-REQ-GRADE             TEXT
027900*      GRADE         RELEASE   WS-REL-GRADE             TEXT
028000*      PERSONTYPE    OPEN      WS-REQ-PERSON-TYPE       TEXT
028100*      STATUS        OPEN      WS-REQ-STATUS            TEXT
028200*      QTR           OPEN      WS-REQ-QTR               TEXT
028300*      EMPNAME       RELEASE   WS-REL-EMP-NAME          TEXT
028400*      RELDATE       RELEASE   WS-REL-DATE              TEXT
028500*      OCTREV        OPEN      WS-REQ-OCT-REV           NUMERIC
028600*      NOVREV        OPEN      WS-REQ-NOV-REV           NUMERIC
028700*      DECREV        OPEN      WS-REQ-DEC-REV           NUMERIC
028800*
028900*    ANY CARD NAME NOT ON THIS LIST RESOLVES TO SPACES (TEXT LOOKUP)
029000*    OR ZERO (NUMERIC LOOKUP) RATHER THAN AN ERROR.
029100*****************************************************************
029200 01  WS-REQ-TABLE.
029300    05  WS-REQ-ENTRY OCCURS 1 TO 1000 TIMES
029400                      DEPENDING ON WS-OPEN-REC-COUNT.
029500*        REQUISITION NUMBER - NOT USED AS AN AGGREGATION COLUMN,
029600*        LOADED HERE ONLY FOR PARITY WITH THE SOURCE RECORD.
029700        10  WS-REQ-ID              PIC X(08).
029800*        THE FIVE TEXT COLUMNS BELOW ARE THE ONLY GROUP/FILTER
029900*        COLUMNS AVAILABLE WHEN THE SOURCE IS 'OPEN' - SEE THE
030000*        NAMEABLE-COLUMN CROSS-REFERENCE ABOVE WS-REQ-TABLE.
030100        10  WS-REQ-LOCATION        PIC X(15).
030200        10  WS-REQ-GRADE           PIC X(05).
030300        10  WS-REQ-PERSON-TYPE     PIC X(12).
030400        10  WS-REQ-STATUS          PIC X(10).
030500        10  WS-REQ-QTR             PIC X(06).
030600*        THE ONLY THREE COLUMNS THIS PROGRAM CAN SUM OR AVERAGE
030700*        WHEN THE SOURCE IS 'OPEN' - SEE 285-GET-COLUMN-NUMBER-RTN.
030800        10  WS-REQ-OCT-REV         PIC S9(07)V99.
030900        10  WS-REQ-NOV-REV         PIC S9(07)V99.
031000        10  WS-REQ-DEC-REV         PIC S9(07)V99.
031100*    THE RELEASE TABLE HAS NO NUMERIC COLUMNS AT ALL - A RUN
031200*    AGAINST 'RELEASE' NAMING A VALUE COLUMN OTHER THAN SPACES
031300*    SIMPLY FALLS THROUGH TO THE WHEN OTHER IN
031400*    285-GET-COLUMN-NUMBER-RTN AND CONTRIBUTES ZERO.
031500 01  WS-REL-TABLE.
031600    05  WS-REL-ENTRY OCCURS 1 TO 1000 TIMES
031700                      DEPENDING ON WS-REL-REC-COUNT.
031800*        EMP-ID IS CARRIED FOR PARITY WITH THE SOURCE RECORD ONLY -
031900*        LIKE WS-REQ-ID, IT IS NEVER OFFERED AS A GROUP OR FILTER
032000*        COLUMN NAME.
032100        10  WS-REL-EMP-ID          PIC X(08).
032200        10  WS-REL-EMP-NAME        PIC X(25).
032300        10  WS-REL-LOCATION        PIC X(15).
032400        10  WS-REL-GRADE           PIC X(05).
032500        10  WS-REL-DATE            PIC X(10).
032600*----------------------------------------------------------------
032700*    SOURCE/OPERATION SELECTORS FOR THE CURRENT PARAMETER RECORD -
032800*    SET ONCE PER AGGPARM RECORD BY 220-SELECT-SOURCE-RTN AND
032900*    230-SELECT-OPERATION-RTN, THEN READ BY EVERYTHING DOWNSTREAM.
033000*----------------------------------------------------------------
033100 01  WS-RUN-SELECTORS.
033200*        0 = NEITHER SOURCE MATCHED (BAD CARD), 1 = OPEN
033300*        REQUIREMENTS, 2 = RELEASES.
033400    05  WS-SOURCE-SELECT-SW        PIC 9 VALUE 0.
033500        88  SRC-NONE                      VALUE 0.
033600        88  SRC-OPEN                      VALUE 1.
033700        88  SRC-RELEASE                   VALUE 2.
033800*        DEFAULTS TO COUNT (VALUE 0 IS NEVER TESTED DIRECTLY - SEE
033900*        230-SELECT-OPERATION-RTN, WHICH FORCES OP-IS-COUNT ON ANY
034000*        UNRECOGNIZED PRM-OPERATION).
034100    05  WS-OP-SELECT-SW            PIC 9 VALUE 0.
034200        88  OP-IS-COUNT                   VALUE 1.
034300        88  OP-IS-SUM                     VALUE 2.
034400        88  OP-IS-AVG                     VALUE 3.
034500*    WSR0011 - THE TWO ONE-DIGIT SELECTORS ABOVE ARE ALSO NEEDED
034600*    AS A SINGLE TWO-DIGIT KEY WHEN THE RUN HEADER LINE IS BUILT.
034700 01  WS-RUN-SELECTORS-PAIR REDEFINES WS-RUN-SELECTORS PIC 99.
034800*----------------------------------------------------------------
034900*    WSR0020 - THE NINE FIELDS BELOW ARE ALL SINGLE, FREE-STANDING
035000*    SCALARS - SWITCHES, SELECTORS AND GENERIC COLUMN-LOOKUP WORK
035100*    AREAS THAT NEVER BELONGED TO A GROUP OR CARRIED A SUBORDINATE
035200*    FIELD OF THEIR OWN (ASIDE FROM THEIR OWN 88-LEVEL CONDITION-
035300*    NAMES, WHICH ARE PERFECTLY LEGAL UNDER A 77).  THE
035400*    DOCUMENTATION AUDIT ASKED THAT ALL SUCH FIELDS BE DECLARED AT
035500*    THE 77 LEVEL, WHICH IS THE CORRECT LEVEL NUMBER FOR A
035600*    STANDALONE ELEMENTARY WORKING-STORAGE ITEM, MATCHING THE REST
035700*    OF THIS SHOP'S OLDER PROGRAMS.
035800*----------------------------------------------------------------
035900*    SET WHEN THE CURRENT PARAMETER RECORD NAMED NO GROUP COLUMN
036000*    - THE WHOLE SOURCE TABLE IS THEN TREATED AS ONE GROUP.
036100 77  WS-UNGROUPED-SW                PIC X VALUE 'N'.
036200    88  RUN-IS-UNGROUPED                  VALUE 'Y'.
036300*----------------------------------------------------------------
036400*    GENERIC COLUMN LOOKUP WORK AREAS - SHARED BY FILTER, GROUP
036500*    AND AGGREGATE-VALUE LOOKUPS SO THE SAME COLUMN NAME PARSING
036600*    LOGIC IS NOT REPEATED THREE TIMES.
036700*----------------------------------------------------------------
036800*    NAME OF THE COLUMN CURRENTLY BEING LOOKED UP, MOVED IN BY THE
036900*    CALLER FROM PRM-FILTER-COL, PRM-GROUP-COL OR PRM-VALUE-COL.
037000 77  WS-WORK-COL-NAME               PIC X(12) VALUE SPACES.
037100*    TEXT RESULT OF A COLUMN LOOKUP - USED FOR BOTH THE FILTER
037200*    COMPARE AND THE GROUP KEY.
037300 77  WS-COL-TEXT-VALUE              PIC X(20) VALUE SPACES.
037400*    NUMERIC RESULT OF A COLUMN LOOKUP - SEE
037500*    285-GET-COLUMN-NUMBER-RTN.  COMP-3 TO MATCH THE SHOP'S
037600*    AVERAGING-FIELD STANDARD.
037700 77  WS-COL-NUM-VALUE               PIC S9(09)V99 COMP-3 VALUE ZERO.
037800*    GROUP KEY BUILT BY 260-BUILD-GROUP-KEY-RTN FOR THE RECORD
037900*    CURRENTLY BEING SCANNED.
038000 77  WS-GROUP-LABEL-CUR             PIC X(20) VALUE SPACES.
038100*    RESULT OF THE FILTER COMPARE IN 250-FILTER-RECORD-RTN.
038200 77  WS-FILTER-RESULT-SW            PIC X VALUE 'N'.
038300    88  FILTER-PASSED                     VALUE 'Y'.
038400    88  FILTER-FAILED                     VALUE 'N'.
038500*    SEARCH-HIT SWITCH FOR THE GROUP-BUCKET LOOKUP DOWN IN
038600*    271-SEARCH-GROUP-RTN.
038700 77  WS-FIND-RESULT-SW              PIC X VALUE 'N'.
038800    88  GROUP-BUCKET-FOUND                VALUE 'Y'.
038900*    ROUNDED RESULT OF AN AVG OPERATION, MOVED TO RES-VALUE BY
039000*    291-WRITE-ONE-RESULT-RTN.
039100 77  WS-AVG-RESULT                  PIC S9(09)V99 COMP-3 VALUE ZERO.
039200*    RUN HEADER LINE FOR AGGROUT - BUILT ONCE PER PARAMETER RECORD
039300*    BY 290-WRITE-RESULTS-RTN.
039400 77  WS-RUN-HEADER-LABEL            PIC X(20) VALUE SPACES.
039500*    WSR0015 - UPPERCASED WORK COPIES OF THE FILTER COLUMN VALUE
039600*    AND THE PARAMETER FILTER VALUE, SO THE COMPARE IN
039700*    250-FILTER-RECORD-RTN IS CASE-INSENSITIVE.
039800 01  WS-FILTER-COMPARE-AREAS.
039900    05  WS-FILTER-COL-VALUE-UP     PIC X(20).
040000    05  WS-FILTER-PARM-VALUE-UP    PIC X(15).
040100*    INSPECT ... CONVERTING TABLES FOR THE UPPERCASE FOLD ABOVE -
040200*    THIS SHOP DOES NOT RELY ON A COMPILER INTRINSIC FOR CASE
040300*    FOLDING.
040400 01  WS-CASE-FOLD-TABLES.
040500    05  WS-LOWER-ALPHABET          PIC X(26)
040600            VALUE 'abcdefghijklmnopqrstuvwxyz'.
040700    05  WS-UPPER-ALPHABET          PIC X(26)
040800            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040900*----------------------------------------------------------------
041000*    GROUP RESULT WORK TABLE - REBUILT ONCE PER PARAMETER RECORD.
041100*    WSR0019 - COUNT/SUM/AVERAGE ARE ALL COMP-3, MATCHING THE
041200*    ROW-KTR/PERF-TBL-AVG STYLE THE DEPARTMENT CURSOR REPORT THIS
041300*    PROGRAM REPLACED USED FOR ITS OWN ACCUMULATORS.
041400*----------------------------------------------------------------
041500 01  WS-GROUP-WORK.
041600*    HOW MANY DISTINCT GROUPS HAVE BEEN SEEN SO FAR FOR THE
041700*    PARAMETER RECORD IN PROGRESS.
041800    05  WS-GROUP-BUCKET-COUNT      PIC S9(4) COMP VALUE ZERO.
041900    05  WS-GROUP-ENTRY OCCURS 1 TO 100 TIMES
042000                        DEPENDING ON WS-GROUP-BUCKET-COUNT.
042100*        THE DISTINCT VALUE THIS BUCKET WAS OPENED FOR - EITHER A
042200*        COLUMN VALUE FROM THE SOURCE ROW, THE LITERAL 'VALUE' FOR
042300*        AN UNGROUPED RUN, OR 'N/A' WHEN THE GROUP COLUMN RESOLVED
042400*        TO SPACES FOR A GIVEN ROW.
042500        10  WS-GROUP-LABEL             PIC X(20).
042600*        RAW RECORD COUNT FOR THIS BUCKET - USED DIRECTLY FOR A
042700*        COUNT OPERATION AND AS THE DIVISOR FOR AN AVG OPERATION.
042800        10  WS-GROUP-COUNT             PIC S9(07) COMP-3.
042900*        WSR0019 - WIDENED TO 11 INTEGER DIGITS SO A FULL
043000*        1000-ROW SUM AGAINST THE LARGEST REVENUE COLUMN CANNOT
043100*        OVERFLOW A SINGLE GROUP'S RUNNING TOTAL.
043200        10  WS-GROUP-SUM               PIC S9(11)V99 COMP-3.
043300PROCEDURE DIVISION.
043400*****************************************************************
043500*    PARAGRAPH NUMBERING PLAN -
043600*      000        MAINLINE
043700*      100 - 190  SOURCE FILE LOAD AND LOAD VALIDATION
043800*      200 - 291  ONE PASS PER AGGPARM RECORD (SELECT, FILTER,
043900*                 GROUP, ACCUMULATE, WRITE)
044000*      350        END-OF-JOB MESSAGE
044100*    THIS FOLLOWS THE SAME HUNDRED-BLOCK-PER-PHASE NUMBERING THE
044200*    SYSTEMS GROUP USES ACROSS ITS OTHER BATCH PROGRAMS.
044300*****************************************************************
044400*    MAINLINE - LOAD BOTH SOURCE EXTRACTS, VALIDATE THE LOAD, WORK
044500*    THROUGH THE AGGPARM REQUEST FILE ONE RECORD AT A TIME, THEN
044600*    CLOSE UP.  KEPT SHORT SO THE OVERALL RUN SHAPE IS VISIBLE
044700*    WITHOUT SCROLLING - ALL THE REAL WORK IS DELEGATED BELOW.
044800000-MAINLINE-RTN.
044900    PERFORM 100-LOAD-OPEN-REQ-RTN THRU 100-EXIT.
045000    PERFORM 150-LOAD-RELEASE-RTN THRU 150-EXIT.
045100    PERFORM 190-VALIDATE-LOAD-RTN THRU 190-EXIT.
045200    PERFORM 200-PROCESS-PARM-RTN THRU 200-EXIT.
045300    PERFORM 350-TERMINATE-RTN THRU 350-EXIT.
045400    GOBACK.
045500*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
045600000-EXIT.
045700    EXIT.
045800*    WSR0012 - INGEST OF BOTH SOURCE FILES, SAME PATTERN AS THE
045900*    STATISTICS BATCH SINCE THIS IS A SEPARATE JOB STEP AGAINST
046000*    THE SAME TWO EXTRACTS.
046100100-LOAD-OPEN-REQ-RTN.
046200*    A MISSING OPENREQ EXTRACT IS NOT FATAL TO THE STEP - THE
046300*    VALIDATION MESSAGE IN 190 REPORTS "COMPLETED WITH ERRORS" AND
046400*    ANY AGGPARM CARD NAMING SOURCE 'OPEN' JUST PRODUCES AN EMPTY
046500*    RESULT BLOCK, THE SAME AS SRC-NONE WOULD.
046600    OPEN INPUT OPEN-REQ-FILE.
046700    IF WS-FS-OPENREQ NOT = '00' AND NOT = '05'
046800        DISPLAY 'WSRAGGR - OPENREQ NOT FOUND'
046900        MOVE 'FILE NOT LOADED' TO WS-OPEN-LOAD-MSG
047000    ELSE
047100        SET OPEN-FILE-LOADED TO TRUE
047200        MOVE 'FILE LOADED SUCCESSFULLY' TO WS-OPEN-LOAD-MSG
047300        PERFORM 101-READ-OPEN-REQ-RTN THRU 101-EXIT
047400            UNTIL OPEN-REQ-EOF
047500        CLOSE OPEN-REQ-FILE
047600    END-IF.
047700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
047800100-EXIT.
047900    EXIT.
048000*    ONE ITERATION OF THE OPEN-REQUIREMENT READ LOOP - READS ONE
048100*    RECORD AND, IF NOT AT END OF FILE, HANDS IT OFF TO
048200*    105-STORE-REQ-RECORD TO BE ADDED TO THE IN-MEMORY TABLE.
048300101-READ-OPEN-REQ-RTN.
048400    READ OPEN-REQ-FILE
048500        AT END
048600            SET OPEN-REQ-EOF TO TRUE
048700        NOT AT END
048800            PERFORM 105-STORE-REQ-RECORD THRU 105-EXIT
048900    END-READ.
049000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
049100101-EXIT.
049200    EXIT.
049300*    ADDS ONE OPEN-REQUIREMENT ROW TO WS-REQ-TABLE.  THE TABLE IS
049400*    SIZED TO 1000 ENTRIES (WSR0017) SO THE GUARD BELOW SHOULD
049500*    NEVER FIRE IN PRODUCTION, BUT IT IS LEFT IN PLACE SO A
049600*    RUNAWAY EXTRACT CANNOT OVERWRITE ADJACENT WORKING STORAGE.
049700105-STORE-REQ-RECORD.
049800    IF WS-OPEN-REC-COUNT >= 1000
049900        DISPLAY 'WSRAGGR - OPEN REQUIREMENT TABLE FULL, RECORD '
050000                'SKIPPED - ' REQ-ID
050100    ELSE
050200        ADD 1 TO WS-OPEN-REC-COUNT
050300*        ALL NINE FIELDS OF THE SOURCE ROW ARE COPIED HERE EVEN
050400*        THOUGH REQ-ID ITSELF IS NEVER LOOKED UP BY NAME LATER - IT
050500*        IS CARRIED ALONG PURELY SO A FUTURE REQUEST TYPE COULD KEY
050600*        ON IT WITHOUT A LAYOUT CHANGE.
050700        MOVE REQ-ID          TO WS-REQ-ID (WS-OPEN-REC-COUNT)
050800        MOVE REQ-LOCATION    TO WS-REQ-LOCATION (WS-OPEN-REC-COUNT)
050900        MOVE REQ-GRADE       TO WS-REQ-GRADE (WS-OPEN-REC-COUNT)
051000        MOVE REQ-PERSON-TYPE TO WS-REQ-PERSON-TYPE (WS-OPEN-REC-COUNT)
051100        MOVE REQ-STATUS      TO WS-REQ-STATUS (WS-OPEN-REC-COUNT)
051200        MOVE REQ-QTR         TO WS-REQ-QTR (WS-OPEN-REC-COUNT)
051300        MOVE REQ-OCT-REV     TO WS-REQ-OCT-REV (WS-OPEN-REC-COUNT)
051400        MOVE REQ-NOV-REV     TO WS-REQ-NOV-REV (WS-OPEN-REC-COUNT)
051500        MOVE REQ-DEC-REV     TO WS-REQ-DEC-REV (WS-OPEN-REC-COUNT)
051600    END-IF.
051700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
051800105-EXIT.
051900    EXIT.
052000*    RELEASE FILE LOAD - SAME SHAPE AS 100-LOAD-OPEN-REQ-RTN ABOVE,
052100*    KEPT AS ITS OWN PARAGRAPH SET SO EACH LOAD CAN CARRY ITS OWN
052200*    FILE-SPECIFIC DISPLAY TEXT AND MESSAGE FIELD.
052300150-LOAD-RELEASE-RTN.
052400    OPEN INPUT RELEASE-FILE.
052500    IF WS-FS-RELEASE NOT = '00' AND NOT = '05'
052600        DISPLAY 'WSRAGGR - RELEASE NOT FOUND'
052700        MOVE 'FILE NOT LOADED' TO WS-REL-LOAD-MSG
052800    ELSE
052900        SET REL-FILE-LOADED TO TRUE
053000        MOVE 'FILE LOADED SUCCESSFULLY' TO WS-REL-LOAD-MSG
053100        PERFORM 151-READ-RELEASE-RTN THRU 151-EXIT
053200            UNTIL RELEASE-EOF
053300        CLOSE RELEASE-FILE
053400    END-IF.
053500*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
053600150-EXIT.
053700    EXIT.
053800*    ONE ITERATION OF THE RELEASE READ LOOP - MIRRORS
053900*    101-READ-OPEN-REQ-RTN ABOVE, DIFFERENT FILE, DIFFERENT TABLE.
054000151-READ-RELEASE-RTN.
054100    READ RELEASE-FILE
054200        AT END
054300            SET RELEASE-EOF TO TRUE
054400        NOT AT END
054500            PERFORM 155-STORE-REL-RECORD THRU 155-EXIT
054600    END-READ.
054700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
054800151-EXIT.
054900    EXIT.
055000*    WSR0017 - SAME 1000-ROW GUARD AS 105-STORE-REQ-RECORD.  THE
055100*    RELEASE TABLE AND THE OPEN-REQUIREMENT TABLE ARE SIZED THE SAME
055200*    BECAUSE NEITHER EXTRACT HAS EVER RUN OVER 1000 ROWS IN A MONTH.
055300155-STORE-REL-RECORD.
055400    IF WS-REL-REC-COUNT >= 1000
055500        DISPLAY 'WSRAGGR - RELEASE TABLE FULL, RECORD SKIPPED - '
055600                REL-EMP-ID
055700    ELSE
055800        ADD 1 TO WS-REL-REC-COUNT
055900*        REL-EMP-NAME IS THE ONE FIELD ON THIS TABLE THAT IS ONLY ON
056000*        THE RELEASE SIDE - IT SHOWS UP AS 'EMPNAME' IN
056100*        280-GET-COLUMN-TEXT-RTN AND HAS NO OPEN-REQUIREMENT PARTNER.
056200        MOVE REL-EMP-ID      TO WS-REL-EMP-ID (WS-REL-REC-COUNT)
056300        MOVE REL-EMP-NAME    TO WS-REL-EMP-NAME (WS-REL-REC-COUNT)
056400        MOVE REL-LOCATION    TO WS-REL-LOCATION (WS-REL-REC-COUNT)
056500        MOVE REL-GRADE       TO WS-REL-GRADE (WS-REL-REC-COUNT)
056600        MOVE REL-DATE        TO WS-REL-DATE (WS-REL-REC-COUNT)
056700    END-IF.
056800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
056900155-EXIT.
057000    EXIT.
057100*    WSR0011 - ONE-TIME LOAD-STATUS DISPLAY, RUN ONCE AFTER BOTH
057200*    EXTRACTS ARE IN MEMORY.  A RUN THAT IS MISSING EITHER FILE STILL
057300*    PROCESSES AGGPARM - THE OPERATOR IS TRUSTED TO READ THIS MESSAGE
057400*    AND RE-RUN IF THE JOB SHOULD HAVE ABENDED INSTEAD.
057500190-VALIDATE-LOAD-RTN.
057600    ACCEPT WS-RUN-DATE-YMD FROM DATE.
057700    DISPLAY 'WSRAGGR - RUN DATE: ' WS-RUN-MM '/' WS-RUN-DD
057800            '/' WS-RUN-YY.
057900    DISPLAY 'WSRAGGR - OPENREQ: ' WS-OPEN-LOAD-MSG
058000            ' (' WS-OPEN-REC-COUNT ' RECORDS)'.
058100    DISPLAY 'WSRAGGR - RELEASE: ' WS-REL-LOAD-MSG
058200            ' (' WS-REL-REC-COUNT ' RECORDS)'.
058300*    RUN STATUS IS INFORMATIONAL ONLY - IT DOES NOT SET A RETURN
058400*    CODE OR STOP THE RUN, IT ONLY TELLS THE OPERATOR WHETHER TO
058500*    TRUST THE COUNTS ABOVE BEFORE THE AGGREGATION PHASE BEGINS.
058600    IF BOTH-FILES-LOADED
058700        DISPLAY 'WSRAGGR - RUN STATUS: SUCCESS'
058800    ELSE
058900        DISPLAY 'WSRAGGR - RUN STATUS: COMPLETED WITH ERRORS'
059000    END-IF.
059100*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
059200190-EXIT.
059300    EXIT.
059400*****************************************************************
059500*    AGGREGATION PHASE - EVERYTHING FROM HERE DOWN TO 291 RUNS
059600*    ONCE PER AGGPARM RECORD.  200/205/210 DRIVE THE READ LOOP;
059700*    220/230 RESOLVE WHAT THE CARD IS ASKING FOR; 240-242 RESCAN
059800*    THE CHOSEN TABLE; 250/260/270/271 DO THE FILTER/GROUP/
059900*    ACCUMULATE WORK PER RECORD; 280/285 ARE THE SHARED COLUMN-
060000*    LOOKUP HELPERS; 290/291 WRITE THE RESULT BLOCK.
060100*****************************************************************
060200*    WSR0011 - MAIN AGGREGATION-REQUEST LOOP.  ONE AGGPARM RECORD
060300*    DRIVES ONE COMPLETE FILTER/GROUP/AGGREGATE PASS.
060400*    WSR0011 - AGGPARM IS OPTIONAL BY DESIGN, SO A '05' (FILE NOT
060500*    FOUND) RETURN CODE IS TREATED THE SAME AS '00' HERE - IT JUST
060600*    MEANS THE UNTIL-LOOP BELOW NEVER RUNS AND AGGROUT COMES OUT
060700*    EMPTY.  ANY OTHER STATUS IS AN OPEN FAILURE WORTH A MESSAGE.
060800200-PROCESS-PARM-RTN.
060900    OPEN INPUT AGG-PARM-FILE.
061000    OPEN OUTPUT AGG-RESULT-FILE.
061100    IF WS-FS-AGGPARM NOT = '00' AND NOT = '05'
061200        DISPLAY 'WSRAGGR - AGGPARM NOT FOUND'
061300    ELSE
061400        PERFORM 205-PROCESS-ONE-PARM-RTN THRU 205-EXIT
061500            UNTIL PARM-EOF
061600        CLOSE AGG-PARM-FILE
061700    END-IF.
061800*    AGG-RESULT-FILE IS CLOSED HERE REGARDLESS OF WHETHER AGGPARM
061900*    WAS FOUND, SO A MISSING PARAMETER FILE STILL LEAVES BEHIND A
062000*    PROPERLY-CLOSED, EMPTY AGGROUT RATHER THAN NO FILE AT ALL.
062100    CLOSE AGG-RESULT-FILE.
062200*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
062300200-EXIT.
062400    EXIT.
062500*    ONE COMPLETE REQUEST CYCLE - READ ONE AGGPARM CARD, RESOLVE
062600*    WHICH SOURCE TABLE AND OPERATION IT NAMES, RUN THE AGGREGATION,
062700*    THEN WRITE ITS RESULT BLOCK.  A CARD PAST END OF FILE PRODUCES
062800*    NO OUTPUT AT ALL - THE READ SETS PARM-EOF AND WE FALL THROUGH.
062900205-PROCESS-ONE-PARM-RTN.
063000    PERFORM 210-READ-PARM-RTN THRU 210-EXIT.
063100    IF NOT PARM-EOF
063200        PERFORM 220-SELECT-SOURCE-RTN THRU 220-EXIT
063300        PERFORM 230-SELECT-OPERATION-RTN THRU 230-EXIT
063400        PERFORM 240-RUN-AGGREGATION-RTN THRU 240-EXIT
063500        PERFORM 290-WRITE-RESULTS-RTN THRU 290-EXIT
063600    END-IF.
063700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
063800205-EXIT.
063900    EXIT.
064000*    STANDARD ONE-RECORD READ, SAME SHAPE AS 101/151 ABOVE - AGGPARM
064100*    HAS NO TABLE TO LOAD, THE CARD ITSELF IS THE WORK UNIT.
064200210-READ-PARM-RTN.
064300    READ AGG-PARM-FILE
064400        AT END
064500            SET PARM-EOF TO TRUE
064600    END-READ.
064700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
064800210-EXIT.
064900    EXIT.
065000*    WSR0011 - PRM-DATA-SOURCE PICKS WHICH IN-MEMORY TABLE 240 WILL
065100*    SCAN.  AN UNRECOGNIZED SOURCE FALLS TO SRC-NONE SO THE REQUEST
065200*    STILL WRITES A (EMPTY) RESULT BLOCK RATHER THAN ABENDING.
065300220-SELECT-SOURCE-RTN.
065400    EVALUATE PRM-DATA-SOURCE
065500*        FIXED SEVEN-BYTE FIELD - 'OPEN' IS PADDED WITH TRAILING
065600*        SPACES ON THE CARD, HENCE THE LITERAL BELOW IS ALSO PADDED.
065700        WHEN 'OPEN   '
065800            SET SRC-OPEN TO TRUE
065900        WHEN 'RELEASE'
066000            SET SRC-RELEASE TO TRUE
066100*        WSR0016 - AN UNKNOWN SOURCE NO LONGER ABENDS THE STEP; IT
066200*        RESULTS IN AN EMPTY GROUP TABLE AND A RESULT BLOCK WITH NO
066300*        DETAIL LINES, WHICH THE OPERATOR CAN SEE ON THE CONSOLE.
066400        WHEN OTHER
066500            DISPLAY 'WSRAGGR - UNKNOWN DATA SOURCE, EMPTY SET - '
066600                    PRM-DATA-SOURCE
066700            SET SRC-NONE TO TRUE
066800    END-EVALUATE.
066900*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
067000220-EXIT.
067100    EXIT.
067200*    WSR0011 - AN UNRECOGNIZED OPERATION DEFAULTS TO COUNT SO A
067300*    TYPO'D AGGPARM CARD STILL PRODUCES A USABLE RESULT LINE.  THE
067400*    GROUPED/UNGROUPED SWITCH IS ALSO SET HERE SINCE IT DEPENDS ONLY
067500*    ON WHETHER A GROUP COLUMN WAS NAMED, NOT ON THE OPERATION ITSELF.
067600230-SELECT-OPERATION-RTN.
067700    EVALUATE PRM-OPERATION
067800        WHEN 'COUNT'
067900            SET OP-IS-COUNT TO TRUE
068000        WHEN 'SUM  '
068100            SET OP-IS-SUM TO TRUE
068200        WHEN 'AVG  '
068300            SET OP-IS-AVG TO TRUE
068400        WHEN OTHER
068500            SET OP-IS-COUNT TO TRUE
068600    END-EVALUATE.
068700    IF PRM-GROUP-COL = SPACES
068800        SET RUN-IS-UNGROUPED TO TRUE
068900    ELSE
069000        MOVE 'N' TO WS-UNGROUPED-SW
069100    END-IF.
069200*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
069300230-EXIT.
069400    EXIT.
069500*    WSR0017 - RESCAN THE SELECTED TABLE, APPLY THE FILTER, BUILD
069600*    THE GROUP KEY, AND ACCUMULATE COUNT/SUM PER GROUP.
069700240-RUN-AGGREGATION-RTN.
069800*    THE GROUP TABLE IS RESET TO EMPTY AT THE TOP OF EVERY PARAMETER
069900*    RECORD - GROUPS NEVER CARRY OVER FROM ONE AGGPARM CARD TO THE
070000*    NEXT, EVEN IF TWO CARDS NAME THE SAME SOURCE AND GROUP COLUMN.
070100    MOVE ZERO TO WS-GROUP-BUCKET-COUNT.
070200    EVALUATE TRUE
070300        WHEN SRC-OPEN
070400            MOVE 1 TO WS-CUR-REC-SUB
070500            PERFORM 241-SCAN-OPEN-RECORD-RTN THRU 241-EXIT
070600                UNTIL WS-CUR-REC-SUB > WS-OPEN-REC-COUNT
070700        WHEN SRC-RELEASE
070800            MOVE 1 TO WS-CUR-REC-SUB
070900            PERFORM 242-SCAN-RELEASE-RECORD-RTN THRU 242-EXIT
071000                UNTIL WS-CUR-REC-SUB > WS-REL-REC-COUNT
071100*        AN EMPTY SET FROM 220 SCANS NOTHING - THE UNGROUPED-DEFAULT
071200*        CHECK BELOW STILL RUNS, SO EVEN A BAD SOURCE CARD PRODUCES
071300*        A ONE-LINE ZERO-VALUE RESULT RATHER THAN NO RESULT AT ALL.
071400        WHEN SRC-NONE
071500            CONTINUE
071600    END-EVALUATE.
071700*    WSR0011 - AN UNGROUPED RUN THAT MATCHED NO ROWS (EVERYTHING WAS
071800*    FILTERED OUT, OR THE SOURCE TABLE WAS EMPTY) STILL PRODUCES ONE
071900*    ZERO-VALUE GROUP CALLED 'VALUE' SO THE RESULT BLOCK IS NEVER
072000*    JUST A BARE HEADER LINE.
072100    IF RUN-IS-UNGROUPED AND WS-GROUP-BUCKET-COUNT = 0
072200        ADD 1 TO WS-GROUP-BUCKET-COUNT
072300        MOVE 'VALUE' TO WS-GROUP-LABEL (1)
072400        MOVE ZERO    TO WS-GROUP-COUNT (1)
072500        MOVE ZERO    TO WS-GROUP-SUM (1)
072600    END-IF.
072700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
072800240-EXIT.
072900    EXIT.
073000*    ONE OPEN-REQUIREMENT ROW UNDER THE FILTER/GROUP/ACCUMULATE
073100*    PIPELINE.  A ROW THAT FAILS THE FILTER SKIPS STRAIGHT TO THE
073200*    SUBSCRIPT BUMP - IT NEVER TOUCHES THE GROUP TABLE AT ALL.
073300241-SCAN-OPEN-RECORD-RTN.
073400    PERFORM 250-FILTER-RECORD-RTN THRU 250-EXIT.
073500    IF FILTER-PASSED
073600        PERFORM 260-BUILD-GROUP-KEY-RTN THRU 260-EXIT
073700        PERFORM 270-ADD-TO-GROUP-RTN THRU 270-EXIT
073800    END-IF.
073900    ADD 1 TO WS-CUR-REC-SUB.
074000*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
074100241-EXIT.
074200    EXIT.
074300*    RELEASE-TABLE TWIN OF 241-SCAN-OPEN-RECORD-RTN ABOVE - KEPT AS
074400*    A SEPARATE PARAGRAPH RATHER THAN A SHARED ONE BECAUSE 250, 260
074500*    AND 280 ALL BRANCH ON SRC-OPEN/SRC-RELEASE INTERNALLY AND A
074600*    SINGLE MERGED SCAN PARAGRAPH WOULD GAIN NOTHING BY COMBINING.
074700242-SCAN-RELEASE-RECORD-RTN.
074800    PERFORM 250-FILTER-RECORD-RTN THRU 250-EXIT.
074900    IF FILTER-PASSED
075000        PERFORM 260-BUILD-GROUP-KEY-RTN THRU 260-EXIT
075100        PERFORM 270-ADD-TO-GROUP-RTN THRU 270-EXIT
075200    END-IF.
075300    ADD 1 TO WS-CUR-REC-SUB.
075400*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
075500242-EXIT.
075600    EXIT.
075700*    WSR0015 - A BLANK FILTER COLUMN OR BLANK FILTER VALUE ON THE
075800*    AGGPARM CARD MEANS "NO FILTER" AND EVERY ROW PASSES.  OTHERWISE
075900*    THE COLUMN'S TEXT VALUE FOR THE CURRENT ROW IS UPPERCASED AND
076000*    COMPARED AGAINST THE UPPERCASED FILTER VALUE FROM THE CARD.
076100250-FILTER-RECORD-RTN.
076200    IF PRM-FILTER-COL = SPACES OR PRM-FILTER-VAL = SPACES
076300        SET FILTER-PASSED TO TRUE
076400    ELSE
076500        MOVE PRM-FILTER-COL TO WS-WORK-COL-NAME
076600        PERFORM 280-GET-COLUMN-TEXT-RTN THRU 280-EXIT
076700        IF WS-COL-TEXT-VALUE = SPACES
076800            SET FILTER-FAILED TO TRUE
076900        ELSE
077000            MOVE WS-COL-TEXT-VALUE TO WS-FILTER-COL-VALUE-UP
077100            INSPECT WS-FILTER-COL-VALUE-UP
077200                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
077300            MOVE PRM-FILTER-VAL TO WS-FILTER-PARM-VALUE-UP
077400            INSPECT WS-FILTER-PARM-VALUE-UP
077500                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
077600            IF WS-FILTER-COL-VALUE-UP = WS-FILTER-PARM-VALUE-UP
077700                SET FILTER-PASSED TO TRUE
077800            ELSE
077900                SET FILTER-FAILED TO TRUE
078000            END-IF
078100        END-IF
078200    END-IF.
078300*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
078400250-EXIT.
078500    EXIT.
078600*    AN UNGROUPED RUN (NO GROUP COLUMN NAMED) COLLAPSES EVERY
078700*    MATCHING RECORD UNDER THE SAME LITERAL LABEL 'VALUE' SO 270
078800*    ALWAYS FINDS A SINGLE EXISTING BUCKET AFTER THE FIRST RECORD.
078900260-BUILD-GROUP-KEY-RTN.
079000    IF PRM-GROUP-COL = SPACES
079100        MOVE 'VALUE' TO WS-GROUP-LABEL-CUR
079200    ELSE
079300        MOVE PRM-GROUP-COL TO WS-WORK-COL-NAME
079400        PERFORM 280-GET-COLUMN-TEXT-RTN THRU 280-EXIT
079500*        A GROUP COLUMN THAT RESOLVED TO SPACES (UNKNOWN NAME, OR A
079600*        BLANK FIELD ON THE SOURCE ROW) IS LABELED 'N/A' RATHER
079700*        THAN LEFT BLANK, SO THE RESULT LISTING NEVER SHOWS A
079800*        RUN-TOGETHER, HARD-TO-READ BLANK LABEL COLUMN.
079900        IF WS-COL-TEXT-VALUE = SPACES
080000            MOVE 'N/A' TO WS-GROUP-LABEL-CUR
080100        ELSE
080200            MOVE WS-COL-TEXT-VALUE TO WS-GROUP-LABEL-CUR
080300        END-IF
080400    END-IF.
080500*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
080600260-EXIT.
080700    EXIT.
080800*    WSR0013 - VALUE COLUMN DEFAULTS TO 1 WHEN NOT NAMED SO SUM
080900*    AND COUNT AGREE FOR AN UNNAMED-VALUE REQUEST.
081000270-ADD-TO-GROUP-RTN.
081100    PERFORM 285-GET-COLUMN-NUMBER-RTN THRU 285-EXIT.
081200    SET GROUP-BUCKET-FOUND TO FALSE.
081300    MOVE 1 TO WS-GROUP-TAB-SUB.
081400    PERFORM 271-SEARCH-GROUP-RTN THRU 271-EXIT
081500        UNTIL WS-GROUP-TAB-SUB > WS-GROUP-BUCKET-COUNT
081600           OR GROUP-BUCKET-FOUND.
081700*    AN EXISTING BUCKET JUST ADDS TO ITS RUNNING COUNT/SUM.  A NEW
081800*    LABEL OPENS A FRESH BUCKET WITH COUNT 1 - THE 100-GROUP CEILING
081900*    (WSR0017) IS FAR ABOVE ANY GROUP COLUMN THIS SYSTEM CURRENTLY
082000*    OFFERS (LOCATION, GRADE, PERSON TYPE, STATUS OR QUARTER), SO
082100*    THE DISPLAY BELOW IS A SAFETY NET, NOT AN EXPECTED CONDITION.
082200    IF GROUP-BUCKET-FOUND
082300        ADD 1 TO WS-GROUP-COUNT (WS-GROUP-TAB-SUB)
082400        ADD WS-COL-NUM-VALUE TO WS-GROUP-SUM (WS-GROUP-TAB-SUB)
082500    ELSE
082600        IF WS-GROUP-BUCKET-COUNT < 100
082700            ADD 1 TO WS-GROUP-BUCKET-COUNT
082800            MOVE WS-GROUP-LABEL-CUR TO
082900                      WS-GROUP-LABEL (WS-GROUP-BUCKET-COUNT)
083000            MOVE 1 TO WS-GROUP-COUNT (WS-GROUP-BUCKET-COUNT)
083100            MOVE WS-COL-NUM-VALUE TO
083200                      WS-GROUP-SUM (WS-GROUP-BUCKET-COUNT)
083300        ELSE
083400            DISPLAY 'WSRAGGR - GROUP BUCKET TABLE FULL'
083500        END-IF
083600    END-IF.
083700*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
083800270-EXIT.
083900    EXIT.
084000*    WSR0019 - EARLY-EXIT LINEAR SEARCH.  WS-GROUP-TAB-SUB IS LEFT
084100*    POINTING AT THE MATCHED BUCKET (NOT THE TABLE END) WHEN FOUND.
084200271-SEARCH-GROUP-RTN.
084300*    A LINEAR SEARCH IS FINE HERE - THE 100-GROUP CEILING KEEPS
084400*    THE WORST CASE SMALL, AND THE GROUP COLUMNS THIS SYSTEM
084500*    OFFERS TYPICALLY RESOLVE TO A HANDFUL OF DISTINCT VALUES.
084600    IF WS-GROUP-LABEL (WS-GROUP-TAB-SUB) = WS-GROUP-LABEL-CUR
084700        SET GROUP-BUCKET-FOUND TO TRUE
084800    ELSE
084900        ADD 1 TO WS-GROUP-TAB-SUB
085000    END-IF.
085100*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
085200271-EXIT.
085300    EXIT.
085400*    WSR0015 - GENERIC COLUMN-BY-NAME LOOKUP, TEXT FORM, SHARED BY
085500*    THE FILTER AND GROUP-KEY ROUTINES ABOVE.
085600280-GET-COLUMN-TEXT-RTN.
085700*    A COLUMN NAME NOT RECOGNIZED FOR THE CURRENT SOURCE LEAVES THE
085800*    RESULT AT SPACES - CALLERS TREAT A SPACE RESULT AS "NO VALUE"
085900*    RATHER THAN AS AN ERROR CONDITION.
086000    MOVE SPACES TO WS-COL-TEXT-VALUE.
086100    EVALUATE TRUE
086200*        WSR0014 - COLUMN NAMES MATCH THE WSREQRC COPYBOOK FIELD
086300*        NAMES WITH THE HYPHENS STRIPPED, SINCE AGGPARM IS A FIXED-
086400*        WIDTH CARD FORMAT WITH NO ROOM FOR PUNCTUATION.
086500        WHEN SRC-OPEN
086600            EVALUATE WS-WORK-COL-NAME
086700                WHEN 'LOCATION'
086800                    MOVE WS-REQ-LOCATION (WS-CUR-REC-SUB)
086900                                         TO WS-COL-TEXT-VALUE
087000                WHEN 'GRADE'
087100                    MOVE WS-REQ-GRADE (WS-CUR-REC-SUB)
087200                                         TO WS-COL-TEXT-VALUE
087300                WHEN 'PERSONTYPE'
087400                    MOVE WS-REQ-PERSON-TYPE (WS-CUR-REC-SUB)
087500                                         TO WS-COL-TEXT-VALUE
087600                WHEN 'STATUS'
087700                    MOVE WS-REQ-STATUS (WS-CUR-REC-SUB)
087800                                         TO WS-COL-TEXT-VALUE
087900                WHEN 'QTR'
088000                    MOVE WS-REQ-QTR (WS-CUR-REC-SUB)
088100                                         TO WS-COL-TEXT-VALUE
088200                WHEN OTHER
088300                    CONTINUE
088400            END-EVALUATE
088500*        THE RELEASE TABLE HAS ITS OWN SMALLER SET OF NAMEABLE
088600*        COLUMNS - EMPNAME AND RELDATE HAVE NO EQUIVALENT ON THE
088700*        OPEN-REQUIREMENT SIDE, SO THEY ONLY APPEAR IN THIS BRANCH.
088800        WHEN SRC-RELEASE
088900            EVALUATE WS-WORK-COL-NAME
089000                WHEN 'LOCATION'
089100                    MOVE WS-REL-LOCATION (WS-CUR-REC-SUB)
089200                                         TO WS-COL-TEXT-VALUE
089300                WHEN 'GRADE'
089400                    MOVE WS-REL-GRADE (WS-CUR-REC-SUB)
089500                                         TO WS-COL-TEXT-VALUE
089600                WHEN 'EMPNAME'
089700                    MOVE WS-REL-EMP-NAME (WS-CUR-REC-SUB)
089800                                         TO WS-COL-TEXT-VALUE
089900                WHEN 'RELDATE'
090000                    MOVE WS-REL-DATE (WS-CUR-REC-SUB)
090100                                         TO WS-COL-TEXT-VALUE
090200                WHEN OTHER
090300                    CONTINUE
090400            END-EVALUATE
090500    END-EVALUATE.
090600*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
090700280-EXIT.
090800    EXIT.
090900*    GENERIC COLUMN-BY-NAME LOOKUP, NUMERIC FORM - ONLY THE THREE
091000*    OPEN-REQUIREMENT REVENUE COLUMNS ARE NUMERIC; ANYTHING ELSE,
091100*    INCLUDING A BLANK VALUE-COLUMN NAME, CONTRIBUTES 1 PER RECORD.
091200285-GET-COLUMN-NUMBER-RTN.
091300*    WSR0013 - A BLANK VALUE COLUMN MEANS "COUNT RECORDS", SO EACH
091400*    ROW CONTRIBUTES A FLAT 1 REGARDLESS OF OPERATION - THIS IS WHAT
091500*    LETS SUM AND COUNT AGREE WHEN NO VALUE COLUMN WAS NAMED.
091600    IF PRM-VALUE-COL = SPACES
091700        MOVE 1 TO WS-COL-NUM-VALUE
091800    ELSE
091900        MOVE ZERO TO WS-COL-NUM-VALUE
092000*        RELEASE HAS NO NUMERIC COLUMN AT ALL, SO THE SRC-OPEN TEST
092100*        BELOW IS SUFFICIENT - A RELEASE RUN NAMING A VALUE COLUMN
092200*        FALLS THROUGH WITH WS-COL-NUM-VALUE LEFT AT ZERO.
092300        IF SRC-OPEN
092400            EVALUATE PRM-VALUE-COL
092500                WHEN 'OCTREV'
092600                    MOVE WS-REQ-OCT-REV (WS-CUR-REC-SUB)
092700                                         TO WS-COL-NUM-VALUE
092800                WHEN 'NOVREV'
092900                    MOVE WS-REQ-NOV-REV (WS-CUR-REC-SUB)
093000                                         TO WS-COL-NUM-VALUE
093100                WHEN 'DECREV'
093200                    MOVE WS-REQ-DEC-REV (WS-CUR-REC-SUB)
093300                                         TO WS-COL-NUM-VALUE
093400                WHEN OTHER
093500                    CONTINUE
093600            END-EVALUATE
093700        END-IF
093800    END-IF.
093900*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
094000285-EXIT.
094100    EXIT.
094200*    WSR0011/WSR0013 - EMIT THE RUN HEADER LINE (SOURCE, OPERATION,
094300*    GROUP COLUMN) FOLLOWED BY ONE RESULT LINE PER GROUP.
094400290-WRITE-RESULTS-RTN.
094500*    THE HEADER LINE CARRIES A ZERO RES-VALUE SO THE COLUMN NEVER
094600*    SHOWS A LEFTOVER NUMBER FROM A PRIOR PARAMETER RECORD - AGGROUT
094700*    HAS NO RECORD-TYPE BYTE TO TELL A HEADER FROM A DETAIL LINE, SO
094800*    A BLANK-VS-ZERO CONVENTION IS RELIED ON BY WHOEVER READS IT.
094900    MOVE SPACES TO WS-RUN-HEADER-LABEL.
095000    STRING PRM-DATA-SOURCE DELIMITED BY SPACE
095100           '/' DELIMITED BY SIZE
095200           PRM-OPERATION DELIMITED BY SPACE
095300           '/' DELIMITED BY SIZE
095400           PRM-GROUP-COL DELIMITED BY SPACE
095500        INTO WS-RUN-HEADER-LABEL
095600    END-STRING.
095700    MOVE WS-RUN-HEADER-LABEL TO RES-LABEL.
095800    MOVE ZERO TO RES-VALUE.
095900    WRITE AGG-RESULT-REC.
096000    MOVE 1 TO WS-GROUP-TAB-SUB.
096100    PERFORM 291-WRITE-ONE-RESULT-RTN THRU 291-EXIT
096200        UNTIL WS-GROUP-TAB-SUB > WS-GROUP-BUCKET-COUNT.
096300*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
096400290-EXIT.
096500    EXIT.
096600*    WSR0018 - THE AVERAGE IS COMPUTED HERE, NOT CARRIED ACROSS FROM
096700*    240, BECAUSE THE ROUNDED QUOTIENT ONLY MATTERS AT THE MOMENT IT
096800*    IS WRITTEN - THE RUNNING SUM AND COUNT STAY EXACT UNTIL THEN.
096900291-WRITE-ONE-RESULT-RTN.
097000    MOVE WS-GROUP-LABEL (WS-GROUP-TAB-SUB) TO RES-LABEL.
097100    EVALUATE TRUE
097200        WHEN OP-IS-SUM
097300            MOVE WS-GROUP-SUM (WS-GROUP-TAB-SUB) TO RES-VALUE
097400        WHEN OP-IS-AVG
097500            IF WS-GROUP-COUNT (WS-GROUP-TAB-SUB) = 0
097600                MOVE ZERO TO WS-AVG-RESULT
097700            ELSE
097800                DIVIDE WS-GROUP-SUM (WS-GROUP-TAB-SUB)
097900                    BY WS-GROUP-COUNT (WS-GROUP-TAB-SUB)
098000                    GIVING WS-AVG-RESULT ROUNDED
098100            END-IF
098200            MOVE WS-AVG-RESULT TO RES-VALUE
098300        WHEN OTHER
098400            MOVE WS-GROUP-COUNT (WS-GROUP-TAB-SUB) TO RES-VALUE
098500    END-EVALUATE.
098600    WRITE AGG-RESULT-REC.
098700    ADD 1 TO WS-GROUP-TAB-SUB.
098800*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
098900291-EXIT.
099000    EXIT.
099100*    END-OF-JOB MESSAGE ONLY - BOTH INPUT FILES AND AGG-RESULT-FILE
099200*    ARE ALREADY CLOSED BY THE TIME CONTROL REACHES HERE FROM 000.
099300350-TERMINATE-RTN.
099400    DISPLAY 'WSRAGGR - AGGREGATION RUNS COMPLETE'.
099500*    STANDARD PARAGRAPH EXIT - NO PROCESSING PERFORMED HERE.
099600350-EXIT.
099700    EXIT.
